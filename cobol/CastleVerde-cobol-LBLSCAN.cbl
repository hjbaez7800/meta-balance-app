000100 IDENTIFICATION DIVISION.
000200******************************************************************
000300 PROGRAM-ID.  LBLSCAN.
000400 AUTHOR. N. PATEL.
000500 INSTALLATION. COBOL DEVELOPMENT CENTER.
000600 DATE-WRITTEN. 04/09/18.
000700 DATE-COMPILED. 04/09/18.
000800 SECURITY. NON-CONFIDENTIAL.
000900
001000******************************************************************
001100*REMARKS.
001200*
001300*    THIS SUBPROGRAM IS THE "FIND-NEAREST-NUMBER" SCANNER FOR
001400*    THE LABEL TEXT PARSER.  GIVEN ONE TEXT SEGMENT AND A MODE
001500*    (GRAM-PRIORITIZED OR SERVINGS), IT RETURNS THE ONE NUMBER
001600*    THE SEGMENT IS "ABOUT", APPLYING THE SAME OCR CORRECTION
001700*    HEURISTICS THE OLD HANDWRITTEN SCANNER USED.
001800*
001900*    CALLER SETS LS-MODE TO "G" FOR GRAM-PRIORITIZED SCANNING
002000*    (ALL NUTRIENTS) OR "S" FOR SERVINGS-MODE SCANNING.  IF NO
002100*    NUMBER CAN BE LOCATED, LS-FOUND-SW COMES BACK "N" AND THE
002200*    CALLER KEEPS ITS OWN DEFAULT.
002300*
002400*    CHANGE LOG
002500*    -----------------------------------------------------------
002600*    04/09/18  JLK  TKT-0048  ORIGINAL VERSION -- GRAM MODE ONLY
002700*    08/14/20  JLK  TKT-0061  ADDED SERVINGS MODE AND THE
002800*                             PERCENT-AVOIDANCE FALLBACK
002900*    01/05/99  RFH  Y2K-004   REVIEWED FOR Y2K -- NO DATE
003000*                             FIELDS IN THIS PROGRAM, N/A
003100*    03/02/21  NP   TKT-0063  ADDED THE TRAILING-0 AND TRAILING-9
003200*                             OCR MISREAD CORRECTIONS AFTER
003300*                             STORE 114's SCANNER STARTED
003400*                             DROPPING "G" SUFFIXES
003500*    09/19/22  NP   TKT-0070  REPLACED THE OLD FUNCTION REVERSE/
003600*                             NUMVAL-BASED PROTOTYPE WITH A
003700*                             STRAIGHT CHARACTER SCAN -- THE
003800*                             PROTOTYPE COULD NOT BE RERUN ON
003900*                             THE OLD COMPILER RELEASE
004000*    08/09/26  TJR  TKT-0082  "<1 G" WAS NOT CATCHING SPACED-OUT
004100*                             LABELS ("< 1 G") -- ADDED SPACE
004200*                             SKIPPING AHEAD OF THE "1" TOO.  ALSO
004300*                             CAPPED THE GENERAL-NUMBER FALLBACK
004400*                             AT TWO CANDIDATES, DIETETICS SIGNED
004500*                             OFF ON THIS -- IT WAS WALKING THE
004600*                             WHOLE TABLE.
004700*    08/09/26  TJR  TKT-0083  550-APPLY-TRAILING-NINE WAS MISSING
004800*                             THE ZERO-DECIMALS GUARD 500 ALREADY
004900*                             HAD -- A GENUINE "1.9 G" READING WAS
005000*                             GETTING RUN THROUGH THE TRAILING-9
005100*                             CORRECTION AND COMING OUT NEGATIVE
005200*    08/09/26  TJR  TKT-0084  ADDED LS-FIELD-CLASS SO STEP 5 CAN
005300*                             TELL PROTEIN/FAT APART FROM CARB/
005400*                             FIBER/SUGARS -- THE TRAILING-ZERO
005500*                             DIVIDE WAS RUNNING AGAINST EVERY
005600*                             FIELD AND TURNING A PLAIN "30 G"
005700*                             PROTEIN READING INTO 3.0.  ALSO
005800*                             TAUGHT 310-SCAN-ONE-POSITION TO
005900*                             START A TOKEN ON A BARE LEADING
006000*                             DOT (".5 G") INSTEAD OF SKIPPING IT
006100*                             AND MISREADING THE REST AS A WHOLE
006200*                             NUMBER
006300******************************************************************
006400
006500 ENVIRONMENT DIVISION.
006600 CONFIGURATION SECTION.
006700 SOURCE-COMPUTER. IBM-390.
006800 OBJECT-COMPUTER. IBM-390.
006900
007000 DATA DIVISION.
007100 FILE SECTION.
007200
007300 WORKING-STORAGE SECTION.
007400
007500 01  WS-SEG-WORK                 PIC X(80).
007600
007700 01  WS-SEG-CHAR-VIEW REDEFINES WS-SEG-WORK.
007800     05  WS-SEG-CHAR OCCURS 80 TIMES PIC X(1).
007900
008000 01  WS-TOKEN-TEXT                PIC X(10) VALUE SPACES.
008100
008200 01  WS-TOKEN-CHAR-VIEW REDEFINES WS-TOKEN-TEXT.
008300     05  WS-TOKEN-CHAR OCCURS 10 TIMES PIC X(1).
008400
008500 01  WS-NUM-TABLE.
008600     05  WS-NUM-COUNT             PIC S9(3) COMP VALUE ZERO.
008700     05  WS-NUM-ENTRY OCCURS 10 TIMES
008800                         INDEXED BY WS-NUM-IDX.
008900         10  WS-NUM-VALUE         PIC S9(4)V999 COMP-3.
009000         10  WS-NUM-VALUE-X REDEFINES WS-NUM-VALUE
009100                             PIC X(4).
009200         10  WS-NUM-START         PIC S9(3) COMP.
009300         10  WS-NUM-LEN           PIC S9(3) COMP.
009400         10  WS-NUM-DECIMALS      PIC S9(1) COMP.
009500         10  WS-NUM-FOLL-G        PIC X(1).
009600         10  WS-NUM-FOLL-PCT      PIC X(1).
009700
009800*---------------------------------------------------------------*
009900*  STANDALONE SCAN POINTERS, COUNTERS AND SWITCHES -- NONE OF    *
010000*  THESE HEAD A GROUP, SO THEY SIT AT THE 77 LEVEL THE SAME WAY  *
010100*  THE SEARCH-DRIVER PROGRAMS CARRY THEIR OWN SWITCHES.          *
010200*---------------------------------------------------------------*
010300 77  WS-SEG-LEN                  PIC S9(3) COMP VALUE 80.
010400 77  WS-SCAN-SUB                 PIC S9(3) COMP VALUE ZERO.
010500 77  WS-LOOKAHEAD-SUB            PIC S9(3) COMP VALUE ZERO.
010600 77  WS-TOKEN-VALUE               PIC S9(4)V999 COMP-3 VALUE ZERO.
010700 77  WS-TOKEN-DIGIT               PIC 9(1).
010800 77  WS-TOKEN-DECIMALS            PIC S9(1) COMP VALUE ZERO.
010900 77  WS-TOKEN-SEEN-DOT-SW         PIC X(1) VALUE "N".
011000 77  WS-TOKEN-LEN                 PIC S9(3) COMP VALUE ZERO.
011100 77  WS-TOKEN-START               PIC S9(3) COMP VALUE ZERO.
011200 77  WS-RESULT-IDX                PIC S9(3) COMP VALUE ZERO.
011300 77  WS-SAW-NONZERO-SW            PIC X(1) VALUE "N".
011400 77  WS-FOUND-AS-PCT-SW           PIC X(1) VALUE "N".
011500 77  WS-CANDIDATE-CT              PIC S9(1) COMP VALUE ZERO.
011600
011700 LINKAGE SECTION.
011800 01  LS-SEGMENT                   PIC X(80).
011900 01  LS-MODE                      PIC X(01).
012000 01  LS-VALUE-OUT                 PIC S9(4)V999 COMP-3.
012100 01  LS-FOUND-SW                  PIC X(01).
012200*    "P" = PROTEIN OR TOTAL FAT, "N" = CARB/FIBER/SUGAR -- TELLS
012300*    STEP 5 BELOW WHICH OCR CORRECTIONS THE CALLER'S FIELD IS
012400*    ELIGIBLE FOR.  MEANINGLESS WHEN LS-MODE = "S" -- SERVINGS
012500*    SKIPS BOTH CORRECTIONS REGARDLESS OF WHAT IS PASSED HERE.    TKT0084
012600 01  LS-FIELD-CLASS               PIC X(01).
012700
012800 PROCEDURE DIVISION USING LS-SEGMENT, LS-MODE, LS-VALUE-OUT,
012900         LS-FOUND-SW, LS-FIELD-CLASS.
013000*---------------------------------------------------------------*
013100*  MAINLINE.  THE CALLER HANDS US ONE SEGMENT AND A MODE AND    *
013200*  WALKS AWAY WITH LS-VALUE-OUT/LS-FOUND-SW -- EVERYTHING ELSE   *
013300*  IN THIS PROGRAM IS PRIVATE SCRATCH, RELOADED ON EVERY CALL.   *
013400*---------------------------------------------------------------*
013500 000-SCAN-SEGMENT.
013600     MOVE ZERO TO LS-VALUE-OUT.
013700*    RESET BOTH OUTPUT FIELDS ON EVERY CALL -- LS-VALUE-OUT AND
013800*    LS-FOUND-SW ARE LINKAGE, SO WHATEVER THE CALLER PASSED IN
013900*    LAST TIME IS STILL SITTING THERE UNTIL WE CLEAR IT.
014000     MOVE "N" TO LS-FOUND-SW.
014100     MOVE LS-SEGMENT TO WS-SEG-WORK.
014200*    WORK ON A LOCAL COPY -- WS-SEG-CHAR-VIEW REDEFINES
014300*    WS-SEG-WORK FOR BYTE-AT-A-TIME ADDRESSING BELOW.
014400*    STEP 1 -- THE OCR ZERO FIX RUNS UNCONDITIONALLY, AHEAD OF
014500*    EVERYTHING ELSE, SINCE A MISREAD "O" CAN HIDE INSIDE ANY
014600*    OF THE PATTERNS THE LATER STEPS LOOK FOR.
014700     PERFORM 100-FIX-OCR-ZERO       THRU 100-EXIT.
014800*    STEP 2 -- THE TRACE-AMOUNT PATTERN ("<1 G") OVERRIDES ALL
014900*    OTHER SCANNING.  IF IT HITS, THE CALL IS DONE.
015000     PERFORM 150-CHECK-LESS-THAN-1G THRU 150-EXIT.
015100     IF LS-FOUND-SW = "Y"
015200         GOBACK
015300     END-IF.
015400*    STEP 3 -- BUILD THE NUMBER TABLE ONCE, THEN LET THE MODE-
015500*    SPECIFIC PARAGRAPHS BELOW JUST SEARCH IT.
015600     PERFORM 300-SCAN-ALL-NUMBERS   THRU 300-EXIT.
015700     IF LS-MODE = "G"
015800         PERFORM 400-SELECT-GRAM-NUMBER     THRU 400-EXIT
015900     ELSE
016000         PERFORM 420-SELECT-SERVINGS-NUMBER THRU 420-EXIT
016100     END-IF.
016200*    STEP 4 -- NEITHER MODE-SPECIFIC RULE FOUND ANYTHING, SO
016300*    FALL ALL THE WAY BACK TO THE GENERAL "FIRST NON-PERCENT
016400*    NUMBER" RULE BEFORE GIVING UP.
016500     IF LS-FOUND-SW = "N"
016600         PERFORM 440-SELECT-GENERAL-NUMBER  THRU 440-EXIT
016700     END-IF.
016800*    STEP 5 -- OCR TRAILING-DIGIT CORRECTIONS ONLY MAKE SENSE
016900*    ONCE WE ACTUALLY HAVE A WINNING TABLE ENTRY TO ADJUST, AND
017000*    ONLY FOR THE FIELDS THE CORRECTION WAS BUILT FOR.  SERVINGS
017100*    (LS-MODE = "S") NEVER GETS EITHER ONE -- A SERVING COUNT IS
017200*    NOT A GRAM WEIGHT AND THESE TWO RULES ARE GRAM-READING
017300*    MISREAD FIXES.  PROTEIN/TOTAL FAT (LS-FIELD-CLASS = "P")
017400*    SKIP THE TRAILING-ZERO DIVIDE -- THAT RULE IS SCOPED TO
017500*    CARBOHYDRATE/FIBER/SUGARS ONLY, WHERE DIETETICS CONFIRMED A
017600*    LEGITIMATE "30" READING IS ALWAYS A MISREAD "3"; A PROTEIN
017700*    OR FAT VALUE THAT HAPPENS TO END IN ZERO IS JUST THAT VALUE.  TKT0084
017800     IF LS-FOUND-SW = "Y" AND LS-MODE NOT = "S"
017900         IF LS-FIELD-CLASS NOT = "P"
018000             PERFORM 500-APPLY-TRAILING-ZERO THRU 500-EXIT
018100         END-IF
018200         PERFORM 550-APPLY-TRAILING-NINE THRU 550-EXIT
018300     END-IF.
018400     GOBACK.
018500
018600 100-FIX-OCR-ZERO.
018700*    OCR ZERO FIX -- A LOWERCASE "O" IN A NUMBER FIELD IS
018800*    ALMOST ALWAYS A MISREAD DIGIT ZERO.                         TKT0048
018900     INSPECT WS-SEG-WORK CONVERTING "oO" TO "00".
019000 100-EXIT.
019100     EXIT.
019200
019300*---------------------------------------------------------------*
019400*  "<1 G" / "LESS THAN 1 G" TRACE-AMOUNT TEST.  REWRITTEN       *
019500*  TKT-0082 SO THE MARKER SCAN (150/155) AND THE "1 ... G"      *
019600*  LOOKAHEAD (160) ARE BOTH OUT-OF-LINE, GO-TO-DRIVEN            *
019700*  PARAGRAPHS -- NO INLINE PERFORM/END-PERFORM ON THIS PATH.     *
019800*---------------------------------------------------------------*
019900 150-CHECK-LESS-THAN-1G.
020000*    "<1 G" OR "LESS THAN 1 G" READS AS A HALF-GRAM TRACE
020100*    AMOUNT, NOT A TRUE ZERO.                                    TKT0061
020200     MOVE ZERO TO WS-SCAN-SUB.
020300*    START THE SWEEP AT BYTE 1 -- STOP AS SOON AS EITHER THE
020400*    END OF THE SEGMENT OR A MATCH IS FOUND.
020500     PERFORM 155-SCAN-FOR-LESS-THAN THRU 155-EXIT
020600         VARYING WS-SCAN-SUB FROM 1 BY 1
020700         UNTIL WS-SCAN-SUB > 80 OR LS-FOUND-SW = "Y".
020800 150-EXIT.
020900     EXIT.
021000
021100 155-SCAN-FOR-LESS-THAN.
021200*    A "<" MARKER NEEDS NO ROOM CHECK -- IT IS ONLY ONE BYTE.
021300*    GO TO THE 155-EXIT AS SOON AS WE HAVE TRIED THIS POSITION
021400*    SO THE SECOND IF BELOW DOES NOT ALSO FIRE ON THE SAME BYTE. TKT0082
021500     IF WS-SEG-CHAR(WS-SCAN-SUB) = "<"
021600         COMPUTE WS-LOOKAHEAD-SUB = WS-SCAN-SUB + 1
021700         PERFORM 160-LOOK-FOR-1-THEN-G THRU 160-EXIT
021800         GO TO 155-EXIT
021900     END-IF.
022000*    THE 9-BYTE WORD "LESS THAN" ONLY FITS STARTING AT POSITION
022100*    72 OR EARLIER -- SKIP THE REFERENCE-MODIFICATION CHECK
022200*    ENTIRELY PAST THAT POINT SO WE NEVER READ OFF THE END OF
022300*    WS-SEG-WORK.                                                TKT0082
022400     IF WS-SCAN-SUB > 72
022500         GO TO 155-EXIT
022600     END-IF.
022700     IF WS-SEG-WORK(WS-SCAN-SUB:9) = "less than"
022800         COMPUTE WS-LOOKAHEAD-SUB = WS-SCAN-SUB + 9
022900         PERFORM 160-LOOK-FOR-1-THEN-G THRU 160-EXIT
023000     END-IF.
023100 155-EXIT.
023200     EXIT.
023300
023400 160-LOOK-FOR-1-THEN-G.
023500*    WS-LOOKAHEAD-SUB IS SITTING RIGHT AFTER THE "<" OR "LESS
023600*    THAN" MARKER.  DIETETICS CONFIRMED PACKAGERS SPACE OUT THE
023700*    TRACE-AMOUNT MARKER BOTH WAYS, SO WE SKIP SPACES, DEMAND A
023800*    "1", SKIP SPACES AGAIN, THEN DEMAND A "G".  THE OLD VERSION
023900*    ONLY SKIPPED SPACES IN THE SECOND SPOT, SO "< 1 G" FELL
024000*    THROUGH AS "NO VALUE".                                      TKT0082
024100     PERFORM 162-SKIP-SPACES THRU 162-EXIT.
024200     IF WS-LOOKAHEAD-SUB > 80
024300         GO TO 160-EXIT
024400     END-IF.
024500     IF WS-SEG-CHAR(WS-LOOKAHEAD-SUB) NOT = "1"
024600         GO TO 160-EXIT
024700     END-IF.
024800     ADD 1 TO WS-LOOKAHEAD-SUB.
024900*    STEP PAST THE "1" ITSELF BEFORE LOOKING FOR THE "G".
025000     PERFORM 162-SKIP-SPACES THRU 162-EXIT.
025100     IF WS-LOOKAHEAD-SUB > 80
025200         GO TO 160-EXIT
025300     END-IF.
025400     IF WS-SEG-CHAR(WS-LOOKAHEAD-SUB) = "g"
025500         MOVE 0.5 TO LS-VALUE-OUT
025600         MOVE "Y" TO LS-FOUND-SW
025700     END-IF.
025800 160-EXIT.
025900     EXIT.
026000
026100*---------------------------------------------------------------*
026200*  162/164 -- SHARED "ADVANCE WS-LOOKAHEAD-SUB PAST ANY SPACES"  *
026300*  HELPER.  160, 340 AND 360 ALL USED TO CARRY THEIR OWN COPY    *
026400*  OF THIS LOOP INLINE; PULLED OUT ONCE SO THE THREE CALLERS     *
026500*  AGREE ON THE SAME 80-BYTE BOUNDARY CHECK.                     TKT0082
026600*---------------------------------------------------------------*
026700 162-SKIP-SPACES.
026800     PERFORM 164-SKIP-ONE-SPACE THRU 164-EXIT
026900         VARYING WS-LOOKAHEAD-SUB FROM WS-LOOKAHEAD-SUB BY 1
027000         UNTIL WS-LOOKAHEAD-SUB > 80
027100             OR WS-SEG-CHAR(WS-LOOKAHEAD-SUB) NOT = SPACE.
027200 162-EXIT.
027300     EXIT.
027400
027500 164-SKIP-ONE-SPACE.
027600*    THE VARYING/UNTIL CLAUSE ON THE OUTER PERFORM DOES ALL OF
027700*    THE WORK HERE -- THIS PARAGRAPH ONLY EXISTS SO THE ADVANCE
027800*    IS AN OUT-OF-LINE PERFORM LIKE EVERY OTHER LOOP IN THIS
027900*    PROGRAM, NOT AN INLINE PERFORM/END-PERFORM.
028000     CONTINUE.
028100 164-EXIT.
028200     EXIT.
028300
028400*---------------------------------------------------------------*
028500*  300/310 -- ONE PASS BUILDS A TABLE OF EVERY NUMBER TOKEN IN   *
028600*  THE SEGMENT SO THE MODE-SPECIFIC PARAGRAPHS BELOW CAN JUST    *
028700*  SEARCH THE TABLE INSTEAD OF RESCANNING THE TEXT.              *
028800*---------------------------------------------------------------*
028900 300-SCAN-ALL-NUMBERS.
029000     MOVE ZERO TO WS-NUM-COUNT.
029100*    TEN SLOTS IS ALL THE TABLE HOLDS -- THE UNTIL CLAUSE BELOW
029200*    STOPS THE SWEEP EARLY IF A SEGMENT SOMEHOW HAS MORE.
029300     MOVE 1 TO WS-SCAN-SUB.
029400*    LEFTMOST BYTE FIRST -- THE FIRST NUMBER IN THE SEGMENT
029500*    USUALLY SITS NEAREST THE KEYWORD THAT TRIGGERED THE CALL.
029600     PERFORM 310-SCAN-ONE-POSITION THRU 310-EXIT
029700         UNTIL WS-SCAN-SUB > 80 OR WS-NUM-COUNT = 10.
029800 300-EXIT.
029900     EXIT.
030000
030100 310-SCAN-ONE-POSITION.
030200*    A DIGIT BYTE STARTS A TOKEN -- HAND OFF TO 320 TO PULL THE
030300*    WHOLE NUMBER OUT, THEN COME BACK HERE FOR THE NEXT BYTE.
030400     IF WS-SEG-CHAR(WS-SCAN-SUB) NUMERIC
030500         PERFORM 320-EXTRACT-ONE-NUMBER THRU 320-EXIT
030600         GO TO 310-EXIT
030700     END-IF.
030800*    A LABEL CAN ALSO QUOTE A GRAM WEIGHT AS A BARE LEADING-DOT
030900*    DECIMAL ("<.5 G" PRINTS AS ".5 G") -- A "." WITH NO DIGIT
031000*    AHEAD OF IT IS STILL A TOKEN AS LONG AS A DIGIT FOLLOWS, SO
031100*    IT GETS THE SAME HAND-OFF TO 320 BEFORE THE PLAIN ADVANCE
031200*    BELOW RUNS.                                                  TKT0084
031300     IF WS-SEG-CHAR(WS-SCAN-SUB) = "."
031400         COMPUTE WS-LOOKAHEAD-SUB = WS-SCAN-SUB + 1
031500         IF WS-LOOKAHEAD-SUB <= 80
031600                 AND WS-SEG-CHAR(WS-LOOKAHEAD-SUB) NUMERIC
031700             PERFORM 320-EXTRACT-ONE-NUMBER THRU 320-EXIT
031800             GO TO 310-EXIT
031900         END-IF
032000     END-IF.
032100*    NEITHER A DIGIT NOR A DOT-THEN-DIGIT -- JUST ADVANCE THE SCAN.
032200     ADD 1 TO WS-SCAN-SUB.
032300 310-EXIT.
032400     EXIT.
032500
032600 320-EXTRACT-ONE-NUMBER.
032700*    TOKEN MAY HAVE ONE EMBEDDED DECIMAL POINT.  BUILT UP
032800*    DIGIT BY DIGIT -- NO FUNCTION NUMVAL ON THIS COMPILER.
032900     MOVE WS-SCAN-SUB TO WS-TOKEN-START.
033000*    REMEMBER WHERE THE TOKEN STARTS SO 340/360 BELOW CAN FIGURE
033100*    OUT WHAT COMES RIGHT AFTER IT.
033200     MOVE ZERO TO WS-TOKEN-VALUE.
033300     MOVE ZERO TO WS-TOKEN-DECIMALS.
033400     MOVE "N" TO WS-TOKEN-SEEN-DOT-SW.
033500     PERFORM 325-ACCUMULATE-ONE-CHAR THRU 325-EXIT
033600         UNTIL WS-SCAN-SUB > 80
033700             OR (WS-SEG-CHAR(WS-SCAN-SUB) NOT NUMERIC
033800                 AND WS-SEG-CHAR(WS-SCAN-SUB) NOT = ".")
033900             OR (WS-SEG-CHAR(WS-SCAN-SUB) = "."
034000                 AND WS-TOKEN-SEEN-DOT-SW = "Y").
034100     COMPUTE WS-TOKEN-LEN = WS-SCAN-SUB - WS-TOKEN-START.
034200*    WS-SCAN-SUB IS NOW ONE PAST THE LAST DIGIT OF THE TOKEN --
034300*    THE SUBTRACTION GIVES THE TOKEN'S WIDTH IN BYTES.
034400     PERFORM 330-SHIFT-DECIMAL-POINT THRU 330-EXIT.
034500     ADD 1 TO WS-NUM-COUNT.
034600     MOVE WS-TOKEN-VALUE    TO WS-NUM-VALUE(WS-NUM-COUNT).
034700     MOVE WS-TOKEN-START    TO WS-NUM-START(WS-NUM-COUNT).
034800     MOVE WS-TOKEN-LEN      TO WS-NUM-LEN(WS-NUM-COUNT).
034900     MOVE WS-TOKEN-DECIMALS TO WS-NUM-DECIMALS(WS-NUM-COUNT).
035000     PERFORM 340-CHECK-FOLLOWED-BY-G   THRU 340-EXIT.
035100     PERFORM 360-CHECK-FOLLOWED-BY-PCT THRU 360-EXIT.
035200 320-EXIT.
035300     EXIT.
035400
035500 325-ACCUMULATE-ONE-CHAR.
035600*    A DOT JUST SETS THE SEEN-DOT SWITCH AND MOVES ON -- GO TO
035700*    325-EXIT SKIPS THE DIGIT-ACCUMULATION LOGIC BELOW, WHICH
035800*    DOES NOT APPLY TO A DECIMAL POINT BYTE.
035900     IF WS-SEG-CHAR(WS-SCAN-SUB) = "."
036000         MOVE "Y" TO WS-TOKEN-SEEN-DOT-SW
036100         ADD 1 TO WS-SCAN-SUB
036200         GO TO 325-EXIT
036300     END-IF.
036400     MOVE WS-SEG-CHAR(WS-SCAN-SUB) TO WS-TOKEN-DIGIT.
036500*    REDEFINED AS A ONE-BYTE NUMERIC SO THE COMPUTE BELOW CAN
036600*    TREAT THE CHARACTER AS A DIGIT VALUE DIRECTLY.
036700     COMPUTE WS-TOKEN-VALUE =
036800         (WS-TOKEN-VALUE * 10) + WS-TOKEN-DIGIT.
036900     IF WS-TOKEN-SEEN-DOT-SW = "Y"
037000         ADD 1 TO WS-TOKEN-DECIMALS
037100     END-IF.
037200     ADD 1 TO WS-SCAN-SUB.
037300 325-EXIT.
037400     EXIT.
037500
037600 330-SHIFT-DECIMAL-POINT.
037700*    WS-TOKEN-VALUE WAS ACCUMULATED AS A PLAIN INTEGER --
037800*    DIVIDE BACK DOWN BY 10 ONCE PER DIGIT PAST THE POINT.
037900     IF WS-TOKEN-DECIMALS > 0
038000         IF WS-TOKEN-DECIMALS = 1
038100             DIVIDE 10 INTO WS-TOKEN-VALUE
038200         ELSE
038300             IF WS-TOKEN-DECIMALS = 2
038400                 DIVIDE 100 INTO WS-TOKEN-VALUE
038500             ELSE
038600                 DIVIDE 1000 INTO WS-TOKEN-VALUE
038700             END-IF
038800         END-IF
038900     END-IF.
039000 330-EXIT.
039100     EXIT.
039200
039300 340-CHECK-FOLLOWED-BY-G.
039400*    USES THE SHARED SPACE-SKIPPER AT 162 -- SEE THE BANNER
039500*    ABOVE THAT PARAGRAPH.
039600     MOVE "N" TO WS-NUM-FOLL-G(WS-NUM-COUNT).
039700*    DEFAULT TO "NO" -- FLIPPED TO "Y" ONLY WHEN A "G" TURNS UP
039800*    RIGHT AFTER THE NUMBER, SPACES AND ALL.
039900     MOVE WS-TOKEN-START TO WS-LOOKAHEAD-SUB.
040000     ADD WS-TOKEN-LEN TO WS-LOOKAHEAD-SUB.
040100     PERFORM 162-SKIP-SPACES THRU 162-EXIT.
040200     IF WS-LOOKAHEAD-SUB <= 80
040300         AND WS-SEG-CHAR(WS-LOOKAHEAD-SUB) = "g"
040400         MOVE "Y" TO WS-NUM-FOLL-G(WS-NUM-COUNT)
040500     END-IF.
040600 340-EXIT.
040700     EXIT.
040800
040900 360-CHECK-FOLLOWED-BY-PCT.
041000*    SAME IDEA AS 340 ABOVE, WATCHING FOR "%" INSTEAD OF "G".
041100     MOVE "N" TO WS-NUM-FOLL-PCT(WS-NUM-COUNT).
041200*    SAME DEFAULT-TO-"NO" APPROACH AS 340 ABOVE.
041300     MOVE WS-TOKEN-START TO WS-LOOKAHEAD-SUB.
041400     ADD WS-TOKEN-LEN TO WS-LOOKAHEAD-SUB.
041500     PERFORM 162-SKIP-SPACES THRU 162-EXIT.
041600     IF WS-LOOKAHEAD-SUB <= 80
041700         AND WS-SEG-CHAR(WS-LOOKAHEAD-SUB) = "%"
041800         MOVE "Y" TO WS-NUM-FOLL-PCT(WS-NUM-COUNT)
041900     END-IF.
042000 360-EXIT.
042100     EXIT.
042200
042300 400-SELECT-GRAM-NUMBER.
042400*    GRAM-PRIORITIZED MODE -- FIRST TABLE ENTRY MARKED
042500*    "FOLLOWED BY G" WINS.
042600     SET WS-NUM-IDX TO 1.
042700*    SEARCH STARTS AT THE FIRST TABLE SLOT -- SET, NOT MOVE,
042800*    SINCE WS-NUM-IDX IS THE SEARCH INDEX FOR WS-NUM-ENTRY.
042900     SEARCH WS-NUM-ENTRY
043000         AT END
043100             MOVE "N" TO LS-FOUND-SW
043200         WHEN WS-NUM-IDX <= WS-NUM-COUNT
043300                 AND WS-NUM-FOLL-G(WS-NUM-IDX) = "Y"
043400             MOVE WS-NUM-VALUE(WS-NUM-IDX) TO LS-VALUE-OUT
043500             MOVE WS-NUM-IDX TO WS-RESULT-IDX
043600             MOVE "Y" TO LS-FOUND-SW
043700     END-SEARCH.
043800 400-EXIT.
043900     EXIT.
044000
044100*---------------------------------------------------------------*
044200*  420/425 -- SERVINGS MODE.  NUMBERS FOLLOWED BY "G" OR "%" DO  *
044300*  NOT COUNT; PREFER THE FIRST NON-ZERO SURVIVOR, ELSE THE       *
044400*  FIRST SURVIVOR.  425 IS THE PER-ENTRY BODY, DRIVEN BY THE     *
044500*  OUT-OF-LINE PERFORM/VARYING IN 420 BELOW.                     *
044600*---------------------------------------------------------------*
044700 420-SELECT-SERVINGS-NUMBER.
044800     MOVE "N" TO WS-SAW-NONZERO-SW.
044900*    TWO-PASS PREFERENCE: A NON-ZERO SURVIVOR BEATS A ZERO ONE
045000*    EVEN IF THE ZERO ONE CAME FIRST IN THE SEGMENT.
045100     MOVE ZERO TO WS-RESULT-IDX.
045200     PERFORM 425-CHECK-ONE-SERVINGS-CANDIDATE THRU 425-EXIT
045300         VARYING WS-SCAN-SUB FROM 1 BY 1
045400         UNTIL WS-SCAN-SUB > WS-NUM-COUNT.
045500     IF WS-RESULT-IDX = ZERO
045600         MOVE "N" TO LS-FOUND-SW
045700     ELSE
045800         MOVE WS-NUM-VALUE(WS-RESULT-IDX) TO LS-VALUE-OUT
045900         MOVE "Y" TO LS-FOUND-SW
046000     END-IF.
046100 420-EXIT.
046200     EXIT.
046300
046400 425-CHECK-ONE-SERVINGS-CANDIDATE.
046500*    A "G" OR "%" SUFFIX DISQUALIFIES THIS ENTRY OUTRIGHT --
046600*    GO TO 425-EXIT AND LEAVE WS-RESULT-IDX ALONE.
046700     IF WS-NUM-FOLL-G(WS-SCAN-SUB) = "Y"
046800         GO TO 425-EXIT
046900     END-IF.
047000     IF WS-NUM-FOLL-PCT(WS-SCAN-SUB) = "Y"
047100         GO TO 425-EXIT
047200     END-IF.
047300*    FIRST QUALIFYING ENTRY IS THE DEFAULT ANSWER UNTIL A
047400*    NON-ZERO ONE COMES ALONG.
047500     IF WS-RESULT-IDX = ZERO
047600         MOVE WS-SCAN-SUB TO WS-RESULT-IDX
047700     END-IF.
047800     IF WS-NUM-VALUE(WS-SCAN-SUB) = ZERO
047900         GO TO 425-EXIT
048000     END-IF.
048100     IF WS-SAW-NONZERO-SW = "Y"
048200         GO TO 425-EXIT
048300     END-IF.
048400     MOVE WS-SCAN-SUB TO WS-RESULT-IDX.
048500     MOVE "Y" TO WS-SAW-NONZERO-SW.
048600 425-EXIT.
048700     EXIT.
048800
048900*---------------------------------------------------------------*
049000*  440/445 -- THE FALLBACK USED BY BOTH MODES.  FIRST NUMBER     *
049100*  NOT IMMEDIATELY FOLLOWED BY A PERCENT SIGN WINS; IF THAT      *
049200*  VALUE ALSO TURNS UP ELSEWHERE IN THE SEGMENT MARKED AS A      *
049300*  PERCENT, TRY THE NEXT CANDIDATE -- BUT ONLY ONE MORE TIME.    *
049400*  WS-CANDIDATE-CT IN THE OUTER PERFORM'S UNTIL CLAUSE IS WHAT   *
049500*  STOPS US AFTER TWO TRIES; THE OLD VERSION HAD NO SUCH CAP     *
049600*  AND WOULD WALK THE ENTIRE NUMBER TABLE.                      TKT0082
049700*---------------------------------------------------------------*
049800 440-SELECT-GENERAL-NUMBER.
049900     MOVE ZERO TO WS-RESULT-IDX.
050000     MOVE ZERO TO WS-CANDIDATE-CT.
050100     PERFORM 445-TRY-ONE-CANDIDATE THRU 445-EXIT
050200         VARYING WS-SCAN-SUB FROM 1 BY 1
050300         UNTIL WS-SCAN-SUB > WS-NUM-COUNT
050400             OR WS-RESULT-IDX NOT = ZERO
050500             OR WS-CANDIDATE-CT = 2.
050600     IF WS-RESULT-IDX = ZERO
050700         MOVE "N" TO LS-FOUND-SW
050800     ELSE
050900         MOVE WS-NUM-VALUE(WS-RESULT-IDX) TO LS-VALUE-OUT
051000         MOVE "Y" TO LS-FOUND-SW
051100     END-IF.
051200 440-EXIT.
051300     EXIT.
051400
051500 445-TRY-ONE-CANDIDATE.
051600*    AN ENTRY ALREADY MARKED "FOLLOWED BY %" IS NEVER A
051700*    CANDIDATE AT ALL -- IT DOES NOT EVEN COUNT AGAINST THE
051800*    TWO-TRY LIMIT, SO GO TO 445-EXIT WITHOUT TOUCHING THE
051900*    CANDIDATE COUNTER.
052000     IF WS-NUM-FOLL-PCT(WS-SCAN-SUB) = "Y"
052100         GO TO 445-EXIT
052200     END-IF.
052300     ADD 1 TO WS-CANDIDATE-CT.
052400*    COUNTS ONLY AGAINST ENTRIES THAT MAKE IT PAST THE FOLL-PCT
052500*    CHECK ABOVE -- THE TWO-TRY CAP APPLIES TO REAL CANDIDATES.
052600     PERFORM 460-CHECK-VALUE-IS-A-PERCENT THRU 460-EXIT.
052700*    EVEN AN UNMARKED NUMBER CAN STILL TURN UP ELSEWHERE IN THE
052800*    SEGMENT AS A PERCENT FIGURE -- 460 WALKS THE TABLE TO CHECK.
052900     IF WS-FOUND-AS-PCT-SW = "N"
053000         MOVE WS-SCAN-SUB TO WS-RESULT-IDX
053100     END-IF.
053200 445-EXIT.
053300     EXIT.
053400
053500 460-CHECK-VALUE-IS-A-PERCENT.
053600*    "IF THAT NUMBER ALSO APPEARS IMMEDIATELY BEFORE A PERCENT
053700*    ANYWHERE IN THE SEGMENT" -- WALK THE WHOLE TABLE LOOKING
053800*    FOR AN EQUAL VALUE MARKED FOLL-PCT.
053900     MOVE "N" TO WS-FOUND-AS-PCT-SW.
054000*    ASSUME NOT A PERCENT UNTIL THE TABLE WALK BELOW PROVES
054100*    OTHERWISE.
054200     PERFORM 465-COMPARE-ONE-TABLE-ENTRY THRU 465-EXIT
054300         VARYING WS-LOOKAHEAD-SUB FROM 1 BY 1
054400         UNTIL WS-LOOKAHEAD-SUB > WS-NUM-COUNT.
054500 460-EXIT.
054600     EXIT.
054700
054800 465-COMPARE-ONE-TABLE-ENTRY.
054900*    A DIFFERENT VALUE IS NO EVIDENCE EITHER WAY -- GO TO
055000*    465-EXIT WITHOUT TOUCHING THE SWITCH.
055100     IF WS-NUM-VALUE(WS-LOOKAHEAD-SUB) NOT = WS-NUM-VALUE(WS-SCAN-SUB)
055200         GO TO 465-EXIT
055300     END-IF.
055400     IF WS-NUM-FOLL-PCT(WS-LOOKAHEAD-SUB) = "Y"
055500         MOVE "Y" TO WS-FOUND-AS-PCT-SW
055600     END-IF.
055700 465-EXIT.
055800     EXIT.
055900
056000 500-APPLY-TRAILING-ZERO.
056100*    "G READ AS TRAILING 0" -- ONLY WHEN THE WHOLE MATCHED
056200*    TOKEN IS THE INTEGER DIGITS OF THE VALUE AND ENDS IN "0",  TKT0063
056300*    AND THE VALUE IS 10 OR MORE.
056400     IF LS-VALUE-OUT >= 10
056500         AND WS-NUM-DECIMALS(WS-RESULT-IDX) = ZERO
056600         AND WS-NUM-LEN(WS-RESULT-IDX) > 0
056700         MOVE WS-NUM-START(WS-RESULT-IDX) TO WS-LOOKAHEAD-SUB
056800         ADD WS-NUM-LEN(WS-RESULT-IDX) TO WS-LOOKAHEAD-SUB
056900         SUBTRACT 1 FROM WS-LOOKAHEAD-SUB
057000         IF WS-SEG-CHAR(WS-LOOKAHEAD-SUB) = "0"
057100             DIVIDE 10 INTO LS-VALUE-OUT
057200         END-IF
057300     END-IF.
057400 500-EXIT.
057500     EXIT.
057600
057700 550-APPLY-TRAILING-NINE.
057800*    "G READ AS TRAILING 9" -- APPLIES ACROSS ALL FIVE
057900*    NUTRIENTS, AFTER THE TRAILING-0 RULE ABOVE.  SAME INTEGER-
058000*    ONLY GUARD AS 500 ABOVE -- A GENUINE DECIMAL READING LIKE
058100*    "1.9 G" MUST NOT GET RUN THROUGH THIS CORRECTION, OR IT
058200*    COMES OUT NEGATIVE.                                         TKT0083
058300     IF WS-NUM-DECIMALS(WS-RESULT-IDX) = ZERO
058400         AND WS-NUM-LEN(WS-RESULT-IDX) > 1
058500*    A ONE-DIGIT TOKEN HAS NO ROOM FOR A "REAL" TRAILING 9 --
058600*    THE WHOLE TOKEN WOULD JUST BE THE MISREAD CHARACTER ITSELF.
058700         MOVE WS-NUM-START(WS-RESULT-IDX) TO WS-LOOKAHEAD-SUB
058800         ADD WS-NUM-LEN(WS-RESULT-IDX) TO WS-LOOKAHEAD-SUB
058900         SUBTRACT 1 FROM WS-LOOKAHEAD-SUB
059000         IF WS-SEG-CHAR(WS-LOOKAHEAD-SUB) = "9"
059100             COMPUTE LS-VALUE-OUT =
059200                 (LS-VALUE-OUT - 9) / 10
059300         END-IF
059400     END-IF.
059500 550-EXIT.
059600     EXIT.
