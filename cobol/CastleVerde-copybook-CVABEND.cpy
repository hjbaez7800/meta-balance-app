000100******************************************************************
000200*    CVABEND  --  COMMON ABEND/DIAGNOSTIC DISPLAY RECORD          *
000300*    COPIED INTO EVERY CASTLE VERDE BATCH DRIVER SO THE DUMP      *
000400*    LINE WRITTEN TO SYSOUT LOOKS THE SAME NO MATTER WHICH JOB    *
000500*    STEP BLEW UP.                                                *
000600*                                                                 *
000700*    HISTORY                                                     *
000800*    ----------------------------------------------------------- *
000900*    2014-02-11  RFH  0007  ORIGINAL COPYBOOK FOR CV-INDEX        *
001000*    2016-09-30  RFH  0033  ADDED PARA-NAME SO OPS CAN SEE WHICH  *
001100*                           PARAGRAPH WAS RUNNING AT THE ABEND    *
001200*    2019-05-06  JLK  0058  WIDENED EXPECTED-VAL/ACTUAL-VAL TO    *
001300*                           HOLD A RATIO VALUE, NOT JUST A COUNT  *
001400******************************************************************
001500 01  ABEND-REC.
001600     05  ABEND-LIT              PIC X(10) VALUE "*** ABEND ".
001700     05  PARA-NAME              PIC X(30) VALUE SPACES.
001800     05  FILLER                 PIC X(02) VALUE SPACES.
001900     05  ABEND-REASON           PIC X(40) VALUE SPACES.
002000     05  FILLER                 PIC X(02) VALUE SPACES.
002100     05  EXPECTED-LIT           PIC X(10) VALUE "EXPECTED: ".
002200     05  EXPECTED-VAL           PIC X(12) VALUE SPACES.
002300     05  ACTUAL-LIT             PIC X(09) VALUE "ACTUAL: ".
002400     05  ACTUAL-VAL             PIC X(12) VALUE SPACES.
002500     05  FILLER                 PIC X(03) VALUE SPACES.
