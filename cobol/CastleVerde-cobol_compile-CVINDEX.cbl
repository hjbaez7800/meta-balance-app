000100 IDENTIFICATION DIVISION.
000200******************************************************************
000300 PROGRAM-ID.  CVINDEX.
000400 AUTHOR. R. HANLEY.
000500 INSTALLATION. COBOL DEVELOPMENT CENTER.
000600 DATE-WRITTEN. 02/11/14.
000700 DATE-COMPILED. 02/11/14.
000800 SECURITY. NON-CONFIDENTIAL.
000900
001000******************************************************************
001100*REMARKS.
001200*
001300*    THIS IS THE CV-INDEX BATCH DRIVER.  IT READS ONE MACRO
001400*    BREAKDOWN PER CART FROM MACRO-INPUT, CALLS CVCALC TO SCORE
001500*    IT, WRITES THE SCORED RESULT TO CV-RESULT, AND PRINTS THE
001600*    CV-REPORT DETAIL/REJECT LISTING WITH A TRAILING SUMMARY.
001700*
001800*    A RECORD WITH AN ANCHOR-ID CVCALC CANNOT MATCH TO ONE OF
001900*    THE FIVE MACRO NAMES IS NOT AN ABEND -- THE RECORD IS
002000*    COUNTED AS REJECTED, A REJECT LINE GOES TO CV-REPORT, AND
002100*    THE RUN CONTINUES WITH THE NEXT CARD.
002200*
002300*    CHANGE LOG
002400*    -----------------------------------------------------------
002500*    02/11/14  RFH  TKT-1102  ORIGINAL VERSION
002600*    07/22/15  RFH  TKT-1164  ADDED BALANCED-GRAM COLUMNS TO
002700*                             THE DETAIL LINE
002800*    11/03/17  JLK  TKT-1289  ADDED TIER-COLOR TO THE OUTPUT
002900*                             RECORD, REPORT STILL SHOWS TIER
003000*                             LABEL ONLY
003100*    04/18/18  JLK  TKT-1301  REJECTED RECORDS NO LONGER ABEND
003200*                             THE STEP -- WRITE REJECT LINE AND
003300*                             KEEP GOING
003400*    01/05/99  RFH  Y2K-004   WINDOWED THE 2-DIGIT ACCEPT YEAR
003500*                             SO HDR-RUN-CCYY ON THE BANNER
003600*                             CARRIES A 4-DIGIT YEAR
003700*    08/09/20  JLK  TKT-1340  SUMMARY LINE NOW SHOWS AVERAGE
003800*                             SPIKE IN ADDITION TO THE COUNTS
003900*    06/09/23  NP   TKT-1402  NO CHANGE HERE -- SEE CVCALC FOR
004000*                             THE BALANCED-GRAM ROUNDING FIX
004100*    08/09/26  TJR  TKT-1418  100-MAINLINE AND 280-TALLY-TIER
004200*                             REWRITTEN AS GO TO CASCADES, SAME
004300*                             SHAPE AS THE EDIT PROGRAM'S ERROR
004400*                             ROUTING -- THIS PROGRAM HAD BEEN
004500*                             READING LIKE A MODERN STRUCTURED
004600*                             REWRITE, NOT HOUSE STYLE.  MOVED
004700*                             THE ABEND DIVIDE-CHECK CONSTANTS
004800*                             AND OTHER SINGLE-FIELD WORK ITEMS
004900*                             TO THE 77 LEVEL.
005000******************************************************************
005100
005200 ENVIRONMENT DIVISION.
005300 CONFIGURATION SECTION.
005400 SOURCE-COMPUTER. IBM-390.
005500 OBJECT-COMPUTER. IBM-390.
005600 SPECIAL-NAMES.
005700     C01 IS NEXT-PAGE.
005800
005900 INPUT-OUTPUT SECTION.
006000 FILE-CONTROL.
006100     SELECT MACRO-INPUT ASSIGN TO UT-S-MACRIN
006200         ORGANIZATION IS SEQUENTIAL
006300         FILE STATUS IS WS-MACRIN-STATUS.
006400     SELECT CV-RESULT ASSIGN TO UT-S-CVRSLT
006500         ORGANIZATION IS SEQUENTIAL
006600         FILE STATUS IS WS-CVRSLT-STATUS.
006700     SELECT CV-REPORT ASSIGN TO UT-S-CVRPT
006800         ORGANIZATION IS SEQUENTIAL
006900         FILE STATUS IS WS-CVRPT-STATUS.
007000     SELECT SYSOUT ASSIGN TO UT-S-SYSOUT
007100         ORGANIZATION IS SEQUENTIAL
007200         FILE STATUS IS WS-SYSOUT-STATUS.
007300
007400 DATA DIVISION.
007500 FILE SECTION.
007600
007700*---------------------------------------------------------------*
007800*  MACRO-INPUT-RECORD - ONE CART BREAKDOWN PER INPUT LINE.      *
007900*  FIXED 57-BYTE LAYOUT, NO FILLER -- DOWNSTREAM EXTRACT JOBS   *
008000*  DEPEND ON THIS RECORD STAYING EXACTLY 57 BYTES WIDE.         *
008100*---------------------------------------------------------------*
008200 FD  MACRO-INPUT
008300     RECORDING MODE IS F
008400     LABEL RECORDS ARE STANDARD
008500     RECORD CONTAINS 57 CHARACTERS
008600     BLOCK CONTAINS 0 RECORDS
008700     DATA RECORD IS MACRO-INPUT-RECORD.
008800 01  MACRO-INPUT-RECORD.
008900     05  RECORD-ID           PIC X(10).
009000     05  ANCHOR-ID           PIC X(12).
009100     05  PROTEIN-G           PIC S9(4)V999.
009200     05  FAT-G               PIC S9(4)V999.
009300     05  TOT-CARBS-G         PIC S9(4)V999.
009400     05  FIBER-G             PIC S9(4)V999.
009500     05  SUGAR-G             PIC S9(4)V999.
009600
009700*---------------------------------------------------------------*
009800*  CV-RESULT-RECORD - ONE SCORED CART PER OUTPUT LINE.          *
009900*---------------------------------------------------------------*
010000 FD  CV-RESULT
010100     RECORDING MODE IS F
010200     LABEL RECORDS ARE STANDARD
010300     RECORD CONTAINS 89 CHARACTERS
010400     BLOCK CONTAINS 0 RECORDS
010500     DATA RECORD IS CV-RESULT-RECORD.
010600 01  CV-RESULT-RECORD.
010700     05  CR-RECORD-ID        PIC X(10).
010800     05  PREDICTED-SPIKE     PIC 9(2)V99.
010900     05  BASE-RATIO          PIC 9(4)V9999.
011000     05  TIER-LABEL          PIC X(12).
011100     05  TIER-COLOR          PIC X(15).
011200     05  BAL-PROTEIN-G       PIC 9(4)V999.
011300     05  BAL-FAT-G           PIC 9(4)V999.
011400     05  BAL-TOT-CARBS-G     PIC 9(4)V999.
011500     05  BAL-FIBER-G         PIC 9(4)V999.
011600     05  BAL-SUGAR-G         PIC 9(4)V999.
011700     05  FILLER              PIC X(05)   VALUE SPACES.
011800
011900*---------------------------------------------------------------*
012000*  CV-REPORT - THE PRINTED LISTING.  132-COLUMN PRINT IMAGE.    *
012100*---------------------------------------------------------------*
012200 FD  CV-REPORT
012300     RECORDING MODE IS F
012400     LABEL RECORDS ARE STANDARD
012500     RECORD CONTAINS 132 CHARACTERS
012600     BLOCK CONTAINS 0 RECORDS
012700     DATA RECORD IS RPT-REC.
012800 01  RPT-REC                 PIC X(132).
012900
013000*---------------------------------------------------------------*
013100*  SYSOUT - CONSOLE/DUMP LISTING FOR OPERATOR MESSAGES.         *
013200*---------------------------------------------------------------*
013300 FD  SYSOUT
013400     RECORDING MODE IS F
013500     LABEL RECORDS ARE STANDARD
013600     RECORD CONTAINS 130 CHARACTERS
013700     BLOCK CONTAINS 0 RECORDS
013800     DATA RECORD IS SYSOUT-REC.
013900 01  SYSOUT-REC               PIC X(130).
014000
014100 WORKING-STORAGE SECTION.
014200
014300 COPY CVMACRO.
014400
014500 COPY CVABEND.
014600
014700 01  FILE-STATUS-CODES.
014800     05  WS-MACRIN-STATUS     PIC X(02)   VALUE "00".
014900         88  MACRIN-OK                    VALUE "00".
015000         88  MACRIN-EOF                   VALUE "10".
015100     05  WS-MACRIN-STATUS-N REDEFINES WS-MACRIN-STATUS
015200                              PIC 99.
015300     05  WS-CVRSLT-STATUS     PIC X(02)   VALUE "00".
015400         88  CVRSLT-OK                    VALUE "00".
015500     05  WS-CVRPT-STATUS      PIC X(02)   VALUE "00".
015600         88  CVRPT-OK                     VALUE "00".
015700     05  WS-SYSOUT-STATUS     PIC X(02)   VALUE "00".
015800         88  SYSOUT-OK                    VALUE "00".
015900
016000 01  FLAGS-AND-SWITCHES.
016100     05  WS-MACRIN-EOF-SW     PIC X(01)   VALUE "N".
016200         88  NO-MORE-MACROS               VALUE "Y".
016300
016400 01  WS-PRINT-CONTROL.
016500     05  WS-LINES             PIC S9(03) COMP VALUE ZERO.
016600     05  WS-PAGES             PIC S9(03) COMP VALUE ZERO.
016700
016800 01  WS-PRINT-CONTROL-X REDEFINES WS-PRINT-CONTROL.
016900     05  WS-LINES-X           PIC X(02).
017000     05  WS-PAGES-X           PIC X(02).
017100
017200 01  WS-RUN-DATE-FIELDS.
017300     05  WS-RUN-YYMMDD.
017400         10  WS-RUN-YY        PIC 9(02).
017500         10  WS-RUN-MM        PIC 9(02).
017600         10  WS-RUN-DD        PIC 9(02).
017700
017800 01  WS-RUN-DATE-VIEW REDEFINES WS-RUN-DATE-FIELDS.
017900     05  WS-RUN-DATE-X        PIC X(06).
018000
018100*---------------------------------------------------------------*
018200*  CALL AREA FOR THE CVCALC SCORING ENGINE -- MUST LINE UP      *
018300*  FIELD-FOR-FIELD WITH CVCALC'S LINKAGE SECTION 01 CALC-REC.   *
018400*---------------------------------------------------------------*
018500 01  CALC-REC.
018600     05  CALC-RECORD-ID          PIC X(10).
018700     05  CALC-ANCHOR-ID          PIC X(12).
018800     05  CALC-PROTEIN-G          PIC S9(4)V999.
018900     05  CALC-FAT-G              PIC S9(4)V999.
019000     05  CALC-TOT-CARBS-G        PIC S9(4)V999.
019100     05  CALC-FIBER-G            PIC S9(4)V999.
019200     05  CALC-SUGAR-G            PIC S9(4)V999.
019300     05  CALC-PREDICTED-SPIKE    PIC 9(2)V99.
019400     05  CALC-BASE-RATIO         PIC 9(4)V9999.
019500     05  CALC-TIER-LABEL         PIC X(12).
019600     05  CALC-TIER-COLOR         PIC X(15).
019700     05  CALC-BAL-PROTEIN-G      PIC 9(4)V999.
019800     05  CALC-BAL-FAT-G          PIC 9(4)V999.
019900     05  CALC-BAL-TOT-CARBS-G    PIC 9(4)V999.
020000     05  CALC-BAL-FIBER-G        PIC 9(4)V999.
020100     05  CALC-BAL-SUGAR-G        PIC 9(4)V999.
020200
020300*---------------------------------------------------------------*
020400*  STANDALONE SCALARS -- NO GROUP STRUCTURE BEHIND ANY OF       *
020500*  THESE, SO THEY SIT AT THE 77 LEVEL THE WAY THE SEARCH-DRIVER *
020600*  PROGRAMS CARRY WS-DATE, INS-COVERAGE-PERC AND THE LIKE.       TKT1418
020700*---------------------------------------------------------------*
020800 77  ZERO-VAL                 PIC 9(01) VALUE ZERO.
020900 77  ONE-VAL                  PIC 9(01) VALUE 1.
021000 77  WS-LINES-PER-PAGE        PIC S9(03) COMP VALUE +55.
021100 77  WS-RUN-CENTURY           PIC 9(02) VALUE ZERO.
021200 77  WS-CALC-RETURN-CD        PIC 9(4) COMP VALUE ZERO.
021300
021400 PROCEDURE DIVISION.
021500*---------------------------------------------------------------*
021600*  000-HOUSEKEEPING -- OPEN, BUILD THE REPORT BANNER DATE,      *
021700*  PRIME THE FIRST READ, DRIVE THE PER-CART LOOP UNTIL EOF,     *
021800*  WRITE THE SUMMARY PAGE, CLOSE.                                *
021900*---------------------------------------------------------------*
022000 000-HOUSEKEEPING.
022100*    ENTRY POINT.  PARA-NAME IS SET ON EVERY PARAGRAPH SO AN
022200*    ABEND DUMP TELLS THE OPERATOR EXACTLY WHERE THE STEP WAS
022300*    WHEN THINGS WENT WRONG -- SEE CVABEND.
022400     MOVE "000-HOUSEKEEPING" TO PARA-NAME.
022500     DISPLAY "******** BEGIN JOB CVINDEX ********" UPON CONSOLE.
022600*    OPEN THE THREE FILES AND THE SYSOUT DUMP STREAM BEFORE
022700*    TOUCHING ANY OF THEM.
022800     PERFORM 800-OPEN-FILES THRU 800-EXIT.
022900     ACCEPT WS-RUN-YYMMDD FROM DATE.
023000*    Y2K-004 -- WINDOW THE 2-DIGIT SYSTEM DATE SO THE REPORT
023100*    BANNER ALWAYS CARRIES A 4-DIGIT YEAR.  ANY RUN DATE BELOW
023200*    50 IS TREATED AS 20XX, EVERYTHING ELSE AS 19XX -- THIS
023300*    JOB HAS NO BUSINESS DATA OLDER THAN THE LATE 1900S SO THE
023400*    WINDOW NEVER HAS TO MOVE.
023500     IF WS-RUN-YY < 50
023600         MOVE 20 TO WS-RUN-CENTURY
023700     ELSE
023800         MOVE 19 TO WS-RUN-CENTURY
023900     END-IF.
024000     COMPUTE HDR-RUN-CCYY = (WS-RUN-CENTURY * 100) + WS-RUN-YY.
024100     MOVE WS-RUN-MM TO HDR-RUN-MM.
024200     MOVE WS-RUN-DD TO HDR-RUN-DD.
024300*    PRIME THE READ BEFORE THE LOOP BELOW EVER TESTS
024400*    NO-MORE-MACROS -- STANDARD PRIME-THE-PUMP PATTERN.
024500     PERFORM 900-READ-MACRIN THRU 900-EXIT.
024600     PERFORM 100-MAINLINE THRU 100-EXIT
024700         UNTIL NO-MORE-MACROS.
024800*    ALL CARTS HAVE BEEN SEEN -- CLOSE OUT THE REPORT WITH A
024900*    SUMMARY PAGE, THEN CLOSE THE FILES AND GO HOME.
025000     PERFORM 900-WRITE-SUMMARY THRU 900-SUMMARY-EXIT.
025100     PERFORM 850-CLOSE-FILES THRU 850-EXIT.
025200     DISPLAY "******** NORMAL END OF JOB CVINDEX ********"
025300         UPON CONSOLE.
025400     STOP RUN.
025500
025600*---------------------------------------------------------------*
025700*  100-MAINLINE -- ONE CART IN, ONE CART OUT (RESULT + DETAIL   *
025800*  LINE) OR ONE REJECT LINE.  REWRITTEN TKT-1418 AS A GO TO     *
025900*  CASCADE, SAME SHAPE AS THE EDIT PROGRAM'S REJECT ROUTING --  *
026000*  THE OLD IF/ELSE VERSION READ LIKE A MODERN STRUCTURED        *
026100*  REWRITE, NOT HOUSE STYLE.                                    *
026200*---------------------------------------------------------------*
026300 100-MAINLINE.
026400     MOVE "100-MAINLINE" TO PARA-NAME.
026500     ADD 1 TO CV-RECORDS-READ.
026600*    HAND THE CART TO CVCALC AND SEE WHAT COMES BACK BEFORE
026700*    DECIDING ACCEPT OR REJECT.
026800     PERFORM 200-CALC-RECORD THRU 200-EXIT.
026900     IF WS-CALC-RETURN-CD NOT = 4
027000         GO TO 100-ACCEPT-RECORD
027100     END-IF.
027200*    CALC-RETURN-CD 4 MEANS CVCALC COULD NOT RESOLVE THE
027300*    ANCHOR-ID -- LOG THE REJECT AND FALL THROUGH TO THE
027400*    NEXT-READ TAG WITHOUT EVER TOUCHING CV-RESULT.
027500     PERFORM 745-WRITE-ERROR-LINE THRU 745-EXIT.
027600     ADD 1 TO CV-RECORDS-REJECTED.
027700     GO TO 100-READ-NEXT.
027800*    A CLEAN CALC RETURN FALLS IN HERE -- WRITE THE OUTPUT
027900*    RECORD, THE DETAIL LINE, AND BUMP THE TIER BUCKET.
028000 100-ACCEPT-RECORD.
028100     PERFORM 250-WRITE-RESULT THRU 250-EXIT.
028200     PERFORM 740-WRITE-DETAIL-LINE THRU 740-EXIT.
028300     PERFORM 280-TALLY-TIER THRU 280-EXIT.
028400     ADD 1 TO CV-RECORDS-WRITTEN.
028500*    ACCEPT AND REJECT PATHS BOTH END UP HERE FOR THE NEXT
028600*    READ -- KEEPS THE PRIME-READ LOGIC IN ONE PLACE.
028700 100-READ-NEXT.
028800     PERFORM 900-READ-MACRIN THRU 900-EXIT.
028900 100-EXIT.
029000     EXIT.
029100
029200*---------------------------------------------------------------*
029300*  200-CALC-RECORD -- COPY THE CART'S FIVE MACRO FIELDS INTO    *
029400*  THE SHARED CALC-REC AREA AND CALL CVCALC.  CALC-REC IS       *
029500*  DECLARED HERE FIELD-FOR-FIELD THE SAME AS CVCALC'S LINKAGE   *
029600*  SECTION COPY OF IT -- THIS PROGRAM HAS NO LINKAGE SECTION    *
029700*  OF ITS OWN TO SHARE CVCALC'S STORAGE, SO BOTH SIDES CARRY    *
029800*  THEIR OWN COPY OF THE LAYOUT.  ADDED TKT-1418.               *
029900*---------------------------------------------------------------*
030000 200-CALC-RECORD.
030100     MOVE "200-CALC-RECORD" TO PARA-NAME.
030200     MOVE RECORD-ID         TO CALC-RECORD-ID.
030300     MOVE ANCHOR-ID         TO CALC-ANCHOR-ID.
030400     MOVE PROTEIN-G         TO CALC-PROTEIN-G.
030500     MOVE FAT-G             TO CALC-FAT-G.
030600     MOVE TOT-CARBS-G       TO CALC-TOT-CARBS-G.
030700     MOVE FIBER-G           TO CALC-FIBER-G.
030800     MOVE SUGAR-G           TO CALC-SUGAR-G.
030900*    THE CALL ITSELF -- CVCALC RUNS R1 THROUGH R4 AND HANDS
031000*    BACK THE SCORED FIELDS IN THE SAME CALC-REC AREA, PLUS
031100*    A RETURN CODE (4 = ANCHOR NOT FOUND, REJECT THE CART).
031200     CALL "CVCALC" USING CALC-REC, WS-CALC-RETURN-CD.
031300 200-EXIT.
031400     EXIT.
031500
031600 250-WRITE-RESULT.
031700     MOVE "250-WRITE-RESULT" TO PARA-NAME.
031800*    MOVE THE SCORED FIELDS CVCALC HANDED BACK INTO THE
031900*    CV-RESULT OUTPUT LAYOUT AND WRITE IT.
032000     MOVE CALC-RECORD-ID       TO CR-RECORD-ID.
032100     MOVE CALC-PREDICTED-SPIKE TO PREDICTED-SPIKE.
032200     MOVE CALC-BASE-RATIO      TO BASE-RATIO.
032300     MOVE CALC-TIER-LABEL      TO TIER-LABEL.
032400     MOVE CALC-TIER-COLOR      TO TIER-COLOR.
032500*    BALANCED-GRAM COLUMNS -- ADDED TKT-1164, KEPT IN THE
032600*    SAME FIELD ORDER AS THE MACRO-INPUT RECORD THEY CAME
032700*    FROM SO A READER CAN LINE THEM UP SIDE BY SIDE.
032800     MOVE CALC-BAL-PROTEIN-G   TO BAL-PROTEIN-G.
032900     MOVE CALC-BAL-FAT-G       TO BAL-FAT-G.
033000     MOVE CALC-BAL-TOT-CARBS-G TO BAL-TOT-CARBS-G.
033100     MOVE CALC-BAL-FIBER-G     TO BAL-FIBER-G.
033200     MOVE CALC-BAL-SUGAR-G     TO BAL-SUGAR-G.
033300     WRITE CV-RESULT-RECORD.
033400*    A BAD WRITE ON CV-RESULT IS FATAL -- UNLIKE A REJECTED
033500*    CART, THIS IS A FILE/DEVICE PROBLEM, NOT A DATA PROBLEM.
033600     IF NOT CVRSLT-OK
033700         MOVE "CV-RESULT WRITE ERROR"  TO ABEND-REASON
033800         MOVE WS-CVRSLT-STATUS         TO EXPECTED-VAL
033900         PERFORM 1000-ABEND-RTN THRU 1000-EXIT
034000     END-IF.
034100 250-EXIT.
034200     EXIT.
034300
034400*---------------------------------------------------------------*
034500*  280-TALLY-TIER -- FOUR-WAY BUCKET COUNT FOR THE SUMMARY      *
034600*  PAGE.  REWRITTEN TKT-1418 AS A GO TO CASCADE -- EACH TIER    *
034700*  LABEL TEST EITHER BUMPS ITS COUNTER AND JUMPS STRAIGHT TO    *
034800*  280-EXIT, OR FALLS THROUGH TO THE NEXT TEST, ENDING IN THE   *
034900*  DANGER-ZONE DEFAULT.                                         *
035000*---------------------------------------------------------------*
035100 280-TALLY-TIER.
035200     MOVE "280-TALLY-TIER" TO PARA-NAME.
035300     ADD CALC-PREDICTED-SPIKE TO CV-SUM-PREDICTED-SPIKE.
035400*    FIRST TEST IN THE CASCADE -- BALANCED.  A MISS FALLS
035500*    THROUGH TO THE NEXT NUMBERED CHECK.
035600     IF CALC-TIER-LABEL NOT = "Balanced"
035700         GO TO 282-CHECK-CAUTION
035800     END-IF.
035900     ADD 1 TO CV-TIER-BALANCED-CT.
036000     GO TO 280-EXIT.
036100 282-CHECK-CAUTION.
036200*    SECOND TEST -- CAUTION ZONE.
036300     IF CALC-TIER-LABEL NOT = "Caution"
036400         GO TO 284-CHECK-HISPIKE
036500     END-IF.
036600     ADD 1 TO CV-TIER-CAUTION-CT.
036700     GO TO 280-EXIT.
036800 284-CHECK-HISPIKE.
036900*    THIRD TEST -- HIGH SPIKE.  A MISS HERE FALLS THROUGH TO
037000*    THE DANGER-ZONE DEFAULT BELOW, NOT ANOTHER GO TO.
037100     IF CALC-TIER-LABEL NOT = "High Spike"
037200         GO TO 286-DEFAULT-DANGER
037300     END-IF.
037400     ADD 1 TO CV-TIER-HISPIKE-CT.
037500     GO TO 280-EXIT.
037600 286-DEFAULT-DANGER.
037700*    ANYTHING NOT BALANCED/CAUTION/HIGH SPIKE IS DANGER ZONE --
037800*    CVCALC'S 400-CALC-TIER HAS NO FIFTH LABEL, SO THIS IS A
037900*    SAFE DEFAULT, NOT A GUESS.
038000     ADD 1 TO CV-TIER-DANGER-CT.
038100 280-EXIT.
038200     EXIT.
038300
038400*---------------------------------------------------------------*
038500*  600/700/720 -- PAGE-BREAK, PAGE HEADER, COLUMN HEADER.       *
038600*---------------------------------------------------------------*
038700 600-PAGE-BREAK.
038800     MOVE "600-PAGE-BREAK" TO PARA-NAME.
038900     ADD 1 TO WS-PAGES.
039000*    NEXT-PAGE IS THE C01/TOP-OF-FORM CHANNEL DECLARED IN
039100*    SPECIAL-NAMES -- THE CARRIAGE-CONTROL BYTE ON THE WRITE
039200*    BELOW SKIPS THE PRINTER TO THE TOP OF THE NEXT FORM.
039300     PERFORM 700-WRITE-PAGE-HDR THRU 700-EXIT.
039400     PERFORM 720-WRITE-COLM-HDR THRU 720-EXIT.
039500 600-EXIT.
039600     EXIT.
039700
039800 700-WRITE-PAGE-HDR.
039900     MOVE "700-WRITE-PAGE-HDR" TO PARA-NAME.
040000*    WS-HDR-REC CARRIES THE RUN DATE AND PAGE NUMBER BUILT
040100*    BACK IN 000-HOUSEKEEPING -- NOTHING TO REFRESH HERE
040200*    EXCEPT THE LINE COUNT.
040300     WRITE RPT-REC FROM WS-RPT-HDR-REC
040400         AFTER ADVANCING NEXT-PAGE.
040500     MOVE 1 TO WS-LINES.
040600 700-EXIT.
040700     EXIT.
040800
040900 720-WRITE-COLM-HDR.
041000     MOVE "720-WRITE-COLM-HDR" TO PARA-NAME.
041100*    COLUMN HEADING FOLLOWED BY A BLANK SEPARATOR LINE --
041200*    SAME TWO-LINE SHAPE AS THE EDIT PROGRAM'S REPORT HEAD.
041300     WRITE RPT-REC FROM WS-RPT-COLHDR-REC
041400         AFTER ADVANCING 2 LINES.
041500     WRITE RPT-REC FROM WS-BLANK-RPT-LINE
041600         AFTER ADVANCING 1 LINES.
041700     ADD 3 TO WS-LINES.
041800*    THREE LINES WRITTEN ABOVE -- KEEP WS-LINES IN STEP WITH
041900*    THE PAGE SO 790-CHECK-PAGINATION FIRES AT THE RIGHT TIME.
042000 720-EXIT.
042100     EXIT.
042200
042300*---------------------------------------------------------------*
042400*  740/745/790 -- DETAIL AND REJECT LINES, PAGINATION CHECK.    *
042500*---------------------------------------------------------------*
042600 740-WRITE-DETAIL-LINE.
042700     MOVE "740-WRITE-DETAIL-LINE" TO PARA-NAME.
042800*    CHECK FOR A PAGE BREAK BEFORE LAYING OUT THE LINE, NOT
042900*    AFTER -- A DETAIL LINE NEVER STRADDLES TWO PAGES.
043000     PERFORM 790-CHECK-PAGINATION THRU 790-EXIT.
043100*    ONE MOVE PER OUTPUT COLUMN -- SAME SHAPE AS 250-WRITE-
043200*    RESULT, JUST INTO THE PRINT LINE INSTEAD OF CV-RESULT.
043300     MOVE CALC-RECORD-ID       TO RD-RECORD-ID-O.
043400     MOVE CALC-PREDICTED-SPIKE TO RD-SPIKE-O.
043500     MOVE CALC-BASE-RATIO      TO RD-RATIO-O.
043600     MOVE CALC-TIER-LABEL      TO RD-TIER-O.
043700*    TIER-COLOR (TKT-1289) IS ON THE CV-RESULT RECORD FOR
043800*    DOWNSTREAM USE BUT DOES NOT PRINT -- THE REPORT STILL
043900*    SHOWS THE TIER LABEL ONLY, PER THAT TICKET.
044000     MOVE CALC-BAL-PROTEIN-G   TO RD-BAL-PROT-O.
044100     MOVE CALC-BAL-FAT-G       TO RD-BAL-FAT-O.
044200     MOVE CALC-BAL-TOT-CARBS-G TO RD-BAL-CARB-O.
044300     MOVE CALC-BAL-FIBER-G     TO RD-BAL-FIBR-O.
044400     MOVE CALC-BAL-SUGAR-G     TO RD-BAL-SUGR-O.
044500     WRITE RPT-REC FROM WS-RPT-DETAIL-REC
044600         AFTER ADVANCING 1 LINES.
044700     ADD 1 TO WS-LINES.
044800 740-EXIT.
044900     EXIT.
045000
045100 745-WRITE-ERROR-LINE.
045200     MOVE "745-WRITE-ERROR-LINE" TO PARA-NAME.
045300     PERFORM 790-CHECK-PAGINATION THRU 790-EXIT.
045400*    THE REJECT LINE ONLY HAS ROOM FOR THE TWO KEY FIELDS --
045500*    RECORD-ID AND ANCHOR-ID -- SINCE CVCALC NEVER RETURNED
045600*    SCORED DATA FOR A REJECTED CART.
045700     MOVE RECORD-ID  TO RE-RECORD-ID-O.
045800     MOVE ANCHOR-ID  TO RE-ANCHOR-ID-O.
045900     WRITE RPT-REC FROM WS-RPT-ERROR-REC
046000         AFTER ADVANCING 1 LINES.
046100     ADD 1 TO WS-LINES.
046200 745-EXIT.
046300     EXIT.
046400
046500 790-CHECK-PAGINATION.
046600*    FIRST DETAIL/REJECT LINE OF THE RUN ALSO FORCES A PAGE
046700*    BREAK -- WS-PAGES = ZERO CATCHES THAT ONE-TIME CASE.
046800     MOVE "790-CHECK-PAGINATION" TO PARA-NAME.
046900     IF WS-LINES > WS-LINES-PER-PAGE OR WS-PAGES = ZERO
047000         PERFORM 600-PAGE-BREAK THRU 600-EXIT
047100     END-IF.
047200 790-EXIT.
047300     EXIT.
047400
047500*---------------------------------------------------------------*
047600*  800/850/900/1000 -- FILE HOUSEKEEPING, READ, SUMMARY, ABEND. *
047700*---------------------------------------------------------------*
047800 800-OPEN-FILES.
047900     MOVE "800-OPEN-FILES" TO PARA-NAME.
048000*    EACH OPEN IS FOLLOWED BY ITS OWN FILE-STATUS TEST --
048100*    A BAD OPEN ON ANY OF THE THREE FILES IS FATAL, SO EACH
048200*    ONE GOES STRAIGHT TO THE ABEND ROUTINE.
048300     OPEN INPUT  MACRO-INPUT.
048400     IF NOT MACRIN-OK
048500         MOVE "MACRO-INPUT OPEN ERROR" TO ABEND-REASON
048600         MOVE WS-MACRIN-STATUS         TO EXPECTED-VAL
048700         PERFORM 1000-ABEND-RTN THRU 1000-EXIT
048800     END-IF.
048900*    INPUT FILE OPENED CLEAN -- NOW THE TWO OUTPUT FILES.
049000     OPEN OUTPUT CV-RESULT.
049100     IF NOT CVRSLT-OK
049200         MOVE "CV-RESULT OPEN ERROR" TO ABEND-REASON
049300         MOVE WS-CVRSLT-STATUS      TO EXPECTED-VAL
049400         PERFORM 1000-ABEND-RTN THRU 1000-EXIT
049500     END-IF.
049600     OPEN OUTPUT CV-REPORT.
049700     IF NOT CVRPT-OK
049800         MOVE "CV-REPORT OPEN ERROR" TO ABEND-REASON
049900         MOVE WS-CVRPT-STATUS       TO EXPECTED-VAL
050000         PERFORM 1000-ABEND-RTN THRU 1000-EXIT
050100     END-IF.
050200*    SYSOUT IS A CONSOLE/DUMP STREAM, NOT A BUSINESS FILE --
050300*    NO FILE-STATUS TEST ON IT, SAME AS THE OTHER PROGRAMS.
050400     OPEN OUTPUT SYSOUT.
050500 800-EXIT.
050600     EXIT.
050700
050800 850-CLOSE-FILES.
050900     MOVE "850-CLOSE-FILES" TO PARA-NAME.
051000*    NORMAL EOJ AND THE ABEND ROUTINE BOTH CALL THIS
051100*    PARAGRAPH -- EVERY FILE OPENED GETS CLOSED EITHER WAY.
051200     CLOSE MACRO-INPUT.
051300     CLOSE CV-RESULT.
051400     CLOSE CV-REPORT.
051500     CLOSE SYSOUT.
051600 850-EXIT.
051700     EXIT.
051800
051900 900-READ-MACRIN.
052000     MOVE "900-READ-MACRIN" TO PARA-NAME.
052100*    SINGLE READ, SET THE EOF SWITCH ON AT END -- 000-
052200*    HOUSEKEEPING'S PERFORM...UNTIL TESTS NO-MORE-MACROS.
052300     READ MACRO-INPUT
052400         AT END MOVE "Y" TO WS-MACRIN-EOF-SW
052500     END-READ.
052600 900-EXIT.
052700     EXIT.
052800
052900 900-WRITE-SUMMARY.
053000     MOVE "900-WRITE-SUMMARY" TO PARA-NAME.
053100*    A RUN WITH ZERO CARDS NEVER HIT 790-CHECK-PAGINATION, SO
053200*    FORCE ONE PAGE BREAK HERE SO THE SUMMARY HAS A HEADER.
053300     IF WS-PAGES = ZERO
053400         PERFORM 600-PAGE-BREAK THRU 600-EXIT
053500     END-IF.
053600*    GUARD AGAINST A DIVIDE BY ZERO WHEN NOTHING WAS WRITTEN --
053700*    TKT-1340 ADDED THIS AVERAGE-SPIKE LINE TO THE SUMMARY.
053800     IF CV-RECORDS-WRITTEN > ZERO
053900         COMPUTE CV-AVERAGE-SPIKE ROUNDED =
054000             CV-SUM-PREDICTED-SPIKE / CV-RECORDS-WRITTEN
054100     ELSE
054200         MOVE ZERO TO CV-AVERAGE-SPIKE
054300     END-IF.
054400*    EACH CONTROL LINE IS LABEL-THEN-VALUE INTO THE SAME
054500*    WS-RPT-CTL-LINE AREA, WRITTEN, THEN OVERWRITTEN FOR THE
054600*    NEXT COUNT -- NO TABLE NEEDED FOR SIX FIXED LINES.
054700*    COUNT LINE 1 OF 7 -- TOTAL CARDS SEEN THIS RUN.
054800     MOVE "RECORDS READ"        TO CTL-LABEL.
054900     MOVE CV-RECORDS-READ       TO CTL-VALUE.
055000     WRITE RPT-REC FROM WS-RPT-CTL-LINE AFTER ADVANCING 2 LINES.
055100*    COUNT LINE 2 -- CARDS THAT MADE IT TO CV-RESULT.
055200     MOVE "RECORDS WRITTEN"     TO CTL-LABEL.
055300     MOVE CV-RECORDS-WRITTEN    TO CTL-VALUE.
055400     WRITE RPT-REC FROM WS-RPT-CTL-LINE AFTER ADVANCING 1 LINES.
055500*    COUNT LINE 3 -- CARDS REJECTED FOR AN UNKNOWN ANCHOR-ID.
055600     MOVE "RECORDS REJECTED"    TO CTL-LABEL.
055700     MOVE CV-RECORDS-REJECTED   TO CTL-VALUE.
055800     WRITE RPT-REC FROM WS-RPT-CTL-LINE AFTER ADVANCING 1 LINES.
055900*    COUNT LINES 4 THROUGH 7 -- THE FOUR TIER BUCKETS TALLIED
056000*    BY 280-TALLY-TIER, WRITTEN-WRITTEN READS AS A CROSS CHECK
056100*    AGAINST RECORDS WRITTEN ABOVE.
056200     MOVE "TIER - BALANCED"     TO CTL-LABEL.
056300     MOVE CV-TIER-BALANCED-CT   TO CTL-VALUE.
056400     WRITE RPT-REC FROM WS-RPT-CTL-LINE AFTER ADVANCING 1 LINES.
056500     MOVE "TIER - CAUTION"      TO CTL-LABEL.
056600     MOVE CV-TIER-CAUTION-CT    TO CTL-VALUE.
056700     WRITE RPT-REC FROM WS-RPT-CTL-LINE AFTER ADVANCING 1 LINES.
056800     MOVE "TIER - HIGH SPIKE"   TO CTL-LABEL.
056900     MOVE CV-TIER-HISPIKE-CT    TO CTL-VALUE.
057000     WRITE RPT-REC FROM WS-RPT-CTL-LINE AFTER ADVANCING 1 LINES.
057100     MOVE "TIER - DANGER ZONE"  TO CTL-LABEL.
057200     MOVE CV-TIER-DANGER-CT     TO CTL-VALUE.
057300     WRITE RPT-REC FROM WS-RPT-CTL-LINE AFTER ADVANCING 1 LINES.
057400*    FINAL LINE -- TKT-1340.  USES THE DECIMAL CTL LINE
057500*    LAYOUT SINCE AVERAGE SPIKE CARRIES TWO DECIMAL PLACES.
057600     MOVE "AVERAGE PREDICTED SPIKE" TO CTLD-LABEL.
057700     MOVE CV-AVERAGE-SPIKE          TO CTLD-VALUE.
057800     WRITE RPT-REC FROM WS-RPT-CTL-LINE-DEC
057900         AFTER ADVANCING 1 LINES.
058000 900-SUMMARY-EXIT.
058100     EXIT.
058200
058300 1000-ABEND-RTN.
058400*    DIVIDE-BY-ZERO IS THE HOUSE WAY OF FORCING A NON-ZERO
058500*    RETURN CODE ON THIS COMPILER -- SEE CVABEND FOR WHY.
058600     MOVE "1000-ABEND-RTN" TO PARA-NAME.
058700     WRITE SYSOUT-REC FROM ABEND-REC.
058800     DISPLAY "*** ABNORMAL END OF JOB CVINDEX ***" UPON CONSOLE.
058900     PERFORM 850-CLOSE-FILES THRU 850-EXIT.
059000     DIVIDE ZERO-VAL INTO ONE-VAL.
059100 1000-EXIT.
059200     EXIT.
