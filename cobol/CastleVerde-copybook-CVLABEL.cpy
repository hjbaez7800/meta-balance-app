000100******************************************************************
000200*    CVLABEL  --  WORK TABLES FOR THE LABEL TEXT PARSER           *
000300*    (JOB LBLPARSE)                                               *
000400*                                                                 *
000500*    CARRIES:                                                    *
000600*       WS-LABEL-LINE-TABLE  (LINES HELD FOR THE CURRENT LABEL)   *
000700*       WS-KEYWORD-* TABLES  (NUTRIENT KEYWORD SEARCH LISTS)      *
000800*                                                                 *
000900*    LABEL-TEXT-RECORD AND LABEL-RESULT-RECORD ARE CODED          *
001000*    DIRECTLY UNDER THEIR OWN FD'S IN LBLPARSE -- ONLY LBLPARSE   *
001100*    TOUCHES EITHER FILE.                                        *
001200*                                                                 *
001300*    HISTORY                                                     *
001400*    ----------------------------------------------------------- *
001500*    2018-04-09  JLK  0048  ORIGINAL COPYBOOK -- ENGLISH LABELS   *
001600*                           ONLY, NO OCR CORRECTION               *
001700*    2020-08-14  JLK  0061  ADDED SPANISH KEYWORD LISTS FOR THE   *
001800*                           SOUTHWEST DIVISION STORE LABELS       *
001900*    2021-03-02  NP   0063  ADDED TRAILING-0/TRAILING-9 OCR       *
002000*                           MISREAD KEYWORDS AFTER STORE 114's    *
002100*                           SCANNER STARTED DROPPING "G" SUFFIXES *
002200*    2026-08-09  TJR  0084  SOUTHWEST DIVISION CALLED IN --       *
002300*                           SPANISH ENTRIES WERE MISSING THEIR    *
002400*                           ACCENTS AND NEVER MATCHED A REAL      *
002500*                           PRINTED LABEL, ONLY A HAND-RETYPED    *
002600*                           UNACCENTED COPY.  CORRECTED TO        *
002700*                           "PROTEÍNAS"/"PROTEÍNA"/"FIBRA         *
002800*                           DIETÉTICA"/"AZÚCARES"                 *
002900******************************************************************
003000
003100*---------------------------------------------------------------*
003200*  LINES ACCUMULATED FOR THE LABEL CURRENTLY BEING PARSED.      *
003300*  LOWERCASED AS THEY ARE READ (SEE 160-LOWERCASE-LINE IN       *
003400*  LBLPARSE).                                                   *
003500*---------------------------------------------------------------*
003600 01  WS-LABEL-LINE-TABLE.
003700     05  WS-LABEL-LINE-CT        PIC 9(03)     COMP VALUE ZERO.
003800     05  WS-LABEL-LINE-ENTRY OCCURS 40 TIMES
003900                             INDEXED BY WS-LINE-IDX.
004000         10  WS-LABEL-LINE       PIC X(80).
004100
004200*---------------------------------------------------------------*
004300*  NUTRIENT KEYWORD SEARCH LISTS.  CARRIED IN LOWERCASE SINCE    *
004400*  160-LOWERCASE-LINE IN LBLPARSE FOLDS EVERY LABEL LINE TO      *
004500*  LOWERCASE ON THE WAY IN -- KEEPS THE FIND-KEYWORD-LINE        *
004600*  BYTE COMPARE IN 625 A PLAIN EQUALITY TEST, NO CASE-FOLDING    *
004700*  ON EITHER SIDE.                                               *
004800*  EACH LIST IS FOLLOWED BY A REDEFINES THAT LETS THE DRIVER     *
004900*  WALK IT AS A TABLE INSTEAD OF TESTING EACH FILLER BY HAND.    *
005000*---------------------------------------------------------------*
005100 01  WS-KW-TOTAL-FAT-LIT.
005200     05  FILLER              PIC X(24)   VALUE "total fat".
005300     05  FILLER              PIC X(24)   VALUE "total fal".
005400     05  FILLER              PIC X(24)   VALUE "fat".
005500     05  FILLER              PIC X(24)   VALUE "grasa total".
005600     05  FILLER              PIC X(24)   VALUE "grasa".
005700 01  WS-KW-TOTAL-FAT-TBL REDEFINES WS-KW-TOTAL-FAT-LIT.
005800     05  WS-KW-TOTAL-FAT-ENTRY OCCURS 5 TIMES PIC X(24).
005900
006000 01  WS-KW-PROTEIN-LIT.
006100     05  FILLER              PIC X(24)   VALUE "protein".
006200     05  FILLER              PIC X(24)   VALUE "proteínas".
006300     05  FILLER              PIC X(24)   VALUE "proteína".
006400 01  WS-KW-PROTEIN-TBL REDEFINES WS-KW-PROTEIN-LIT.
006500     05  WS-KW-PROTEIN-ENTRY OCCURS 3 TIMES PIC X(24).
006600
006700 01  WS-KW-CARB-LIT.
006800     05  FILLER              PIC X(24)
006900         VALUE "total carbohydrate".
007000     05  FILLER              PIC X(24)   VALUE "carbohydrate".
007100     05  FILLER              PIC X(24)
007200         VALUE "carbohidrato total".
007300     05  FILLER              PIC X(24)   VALUE "carbohidrato".
007400 01  WS-KW-CARB-TBL REDEFINES WS-KW-CARB-LIT.
007500     05  WS-KW-CARB-ENTRY   OCCURS 4 TIMES PIC X(24).
007600
007700 01  WS-KW-FIBER-LIT.
007800     05  FILLER              PIC X(24)   VALUE "dietary fiber".
007900     05  FILLER              PIC X(24)   VALUE "fiber".
008000     05  FILLER              PIC X(24)   VALUE "fibra dietética".
008100     05  FILLER              PIC X(24)   VALUE "fibra".
008200     05  FILLER              PIC X(24)   VALUE "diary tiber".
008300     05  FILLER              PIC X(24)   VALUE "deary her".
008400 01  WS-KW-FIBER-TBL REDEFINES WS-KW-FIBER-LIT.
008500     05  WS-KW-FIBER-ENTRY  OCCURS 6 TIMES PIC X(24).
008600
008700 01  WS-KW-SUGAR-PRI-LIT.
008800     05  FILLER              PIC X(24)   VALUE "total sugars".
008900     05  FILLER              PIC X(24)   VALUE "azúcares totales".
009000 01  WS-KW-SUGAR-PRI-TBL REDEFINES WS-KW-SUGAR-PRI-LIT.
009100     05  WS-KW-SUGAR-PRI-ENTRY OCCURS 2 TIMES PIC X(24).
009200
009300 01  WS-KW-SUGAR-GEN-LIT.
009400     05  FILLER              PIC X(24)   VALUE "total sugars".
009500     05  FILLER              PIC X(24)   VALUE "azúcares totales".
009600     05  FILLER              PIC X(24)   VALUE "sugars".
009700     05  FILLER              PIC X(24)   VALUE "azúcares".
009800 01  WS-KW-SUGAR-GEN-TBL REDEFINES WS-KW-SUGAR-GEN-LIT.
009900     05  WS-KW-SUGAR-GEN-ENTRY OCCURS 4 TIMES PIC X(24).
010000
010100 01  WS-KW-SERVINGS-LIT.
010200     05  FILLER              PIC X(24)
010300         VALUE "servings per container".
010400     05  FILLER              PIC X(24)
010500         VALUE "raciones por envase".
010600 01  WS-KW-SERVINGS-TBL REDEFINES WS-KW-SERVINGS-LIT.
010700     05  WS-KW-SERVINGS-ENTRY  OCCURS 2 TIMES PIC X(24).
