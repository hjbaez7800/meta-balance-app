000100 IDENTIFICATION DIVISION.
000200******************************************************************
000300 PROGRAM-ID.  CVCALC.
000400 AUTHOR. R. HANLEY.
000500 INSTALLATION. COBOL DEVELOPMENT CENTER.
000600 DATE-WRITTEN. 02/11/14.
000700 DATE-COMPILED. 02/11/14.
000800 SECURITY. NON-CONFIDENTIAL.
000900
001000******************************************************************
001100*REMARKS.
001200*
001300*    THIS SUBPROGRAM IS THE CV-INDEX SCORING ENGINE.  IT IS
001400*    CALLED ONCE PER CART FROM CVINDEX AND RETURNS THE
001500*    PREDICTED SPIKE SCORE, THE BASE-RATIO TIER, AND THE
001600*    ANCHORED "BALANCED PLATE" GRAM BREAKDOWN.
001700*
001800*    AN INVALID ANCHOR-ID IS RETURNED TO THE CALLER AS
001900*    CALC-RETURN-CD = 4 -- THE CALLER WRITES THE REJECT
002000*    LINE AND DOES NOT PRODUCE A RESULT RECORD.
002100*
002200*    CHANGE LOG
002300*    -----------------------------------------------------------
002400*    02/11/14  RFH  TKT-1102  ORIGINAL VERSION -- SPIKE SCORE
002500*                             AND TIER ONLY
002600*    07/22/15  RFH  TKT-1164  ADDED ANCHORED BALANCE (R3) FOR
002700*                             THE BALANCED-PLATE SCREEN
002800*    11/03/17  JLK  TKT-1289  ADDED TIER-COLOR OUTPUT
002900*    04/18/18  JLK  TKT-1301  CARRIED FORWARD THE OLD GSP
003000*                             FALLBACK SCORE AS A WORKING-
003100*                             STORAGE DIAGNOSTIC ONLY -- DO
003200*                             NOT WIRE THIS BACK INTO THE
003300*                             CALLER, MARKETING KILLED IT
003400*    08/14/20  JLK  TKT-1340  ANCHOR NORMALIZATION NOW ALSO
003500*                             ACCEPTS "TOTALCARBS" WITH NO
003600*                             SEPARATOR (MOBILE APP BUG)
003700*    01/05/99  RFH  Y2K-004   REVIEWED FOR Y2K -- NO DATE
003800*                             FIELDS IN THIS PROGRAM, N/A
003900*    03/02/21  NP   TKT-1355  DROPPED THE RANDOM JITTER ON
004000*                             THE BALANCED GRAMS -- BATCH
004100*                             RERUNS HAVE TO TIE OUT EXACTLY
004200*    06/09/23  NP   TKT-1402  ROUND BALANCED GRAMS THROUGH A
004300*                             TABLE LOOP INSTEAD OF 5 REPEAT
004400*                             COMPUTE STATEMENTS
004500*    08/09/26  TJR  TKT-1418  MOVED THE THREE INLINE
004600*                             PERFORM/END-PERFORM LOOPS IN
004700*                             300/350 OUT TO THEIR OWN
004800*                             PARAGRAPHS -- SAME SHAPE AS THE
004900*                             TABLE-SEARCH DRIVER PROGRAMS.
005000*                             SINGLE-FIELD WORK ITEMS MOVED TO
005100*                             THE 77 LEVEL.
005200******************************************************************
005300
005400 ENVIRONMENT DIVISION.
005500 CONFIGURATION SECTION.
005600 SOURCE-COMPUTER. IBM-390.
005700 OBJECT-COMPUTER. IBM-390.
005800
005900 DATA DIVISION.
006000 FILE SECTION.
006100
006200 WORKING-STORAGE SECTION.
006300
006400*---------------------------------------------------------------*
006500*  INPUT GRAMS AFTER THE 100-CLAMP-INPUTS FLOOR -- NEVER        *
006600*  NEGATIVE, NEVER NON-NUMERIC, BY THE TIME ANY OTHER           *
006700*  PARAGRAPH TOUCHES THEM.                                      *
006800*---------------------------------------------------------------*
006900 01  WS-CLAMPED-GRAMS.
007000     05  WS-PROTEIN-G            PIC S9(4)V999 COMP-3.
007100     05  WS-FAT-G                PIC S9(4)V999 COMP-3.
007200     05  WS-TOT-CARBS-G          PIC S9(4)V999 COMP-3.
007300     05  WS-FIBER-G              PIC S9(4)V999 COMP-3.
007400     05  WS-SUGAR-G              PIC S9(4)V999 COMP-3.
007500     05  WS-NET-CARBS-G          PIC S9(4)V999 COMP-3.
007600
007700*---------------------------------------------------------------*
007800*  R1 SPIKE-SCORE WORK AREA.                                    *
007900*---------------------------------------------------------------*
008000 01  WS-SPIKE-WORK-AREA.
008100     05  WS-GOOD-SUM             PIC S9(5)V999 COMP-3.
008200     05  WS-BAD-SUM              PIC S9(5)V999 COMP-3.
008300     05  WS-RAW-RATIO            PIC S9(4)V9(6) COMP-3.
008400     05  WS-ADJ-RATIO            PIC S9(4)V9(6) COMP-3.
008500     05  WS-CLAMPED-RATIO        PIC S9(4)V9(6) COMP-3.
008600     05  WS-RATIO-POWER          PIC S9(4)V9(6) COMP-3.
008700
008800 01  WS-RATIO-DISPLAY-VIEW REDEFINES WS-SPIKE-WORK-AREA.
008900     05  FILLER                  PIC X(06).
009000     05  FILLER                  PIC X(06).
009100     05  WS-RAW-RATIO-X          PIC X(06).
009200     05  FILLER                  PIC X(12).
009300
009400 01  WS-LEGACY-GSP-AREA.
009500*    KEPT FOR DIAGNOSTIC PARITY WITH THE ORIGINAL SCORING
009600*    PATH ONLY.  NEVER MOVED TO THE LINKAGE SECTION.
009700     05  WS-GSP-NUM              PIC S9(5)V999 COMP-3.
009800     05  WS-GSP-DEN              PIC S9(5)V999 COMP-3.
009900     05  WS-GSP-BASE             PIC S9(4)V9(6) COMP-3.
010000     05  WS-RAW-GSP-SCORE        PIC S9(5)V99 COMP-3.
010100     05  WS-GSP-CLAMPED          PIC S9(3)V99 COMP-3.
010200     05  WS-FALLBACK-SCORE       PIC S9(2)V99 COMP-3.
010300
010400 01  WS-TIER-WORK-AREA.
010500     05  WS-TIER-NUM             PIC S9(5)V999 COMP-3.
010600     05  WS-TIER-DEN             PIC S9(5)V999 COMP-3.
010700
010800 01  WS-ANCHOR-WORK-AREA.
010900     05  WS-ANCHOR-UPPER         PIC X(12).
011000
011100 01  WS-ANCHOR-CHAR-VIEW REDEFINES WS-ANCHOR-WORK-AREA.
011200     05  WS-ANCHOR-CHAR OCCURS 12 TIMES PIC X(1).
011300     05  FILLER                  PIC X(04).
011400
011500 01  WS-MACRO-TABLE.
011600     05  WS-MACRO-ENTRY OCCURS 5 TIMES
011700                         INDEXED BY WS-MACRO-IDX.
011800         10  WS-MACRO-NAME       PIC X(11).
011900         10  WS-MACRO-WEIGHT     PIC S9(2) COMP.
012000         10  WS-MACRO-GRAMS      PIC S9(6)V999 COMP-3.
012100         10  WS-MACRO-BALANCED   PIC S9(6)V999 COMP-3.
012200
012300 01  WS-BAL-GROUP.
012400     05  WS-BAL-PROTEIN-G        PIC S9(6)V999 COMP-3.
012500     05  WS-BAL-FIBER-G          PIC S9(6)V999 COMP-3.
012600     05  WS-BAL-FAT-G            PIC S9(6)V999 COMP-3.
012700     05  WS-BAL-SUGAR-G          PIC S9(6)V999 COMP-3.
012800     05  WS-BAL-CARBS-G          PIC S9(6)V999 COMP-3.
012900
013000 01  WS-BAL-GROUP-TBL REDEFINES WS-BAL-GROUP.
013100     05  WS-BAL-ENTRY OCCURS 5 TIMES PIC S9(6)V999 COMP-3.
013200
013300*---------------------------------------------------------------*
013400*  STANDALONE SCALARS -- NO GROUP STRUCTURE BEHIND ANY OF       *
013500*  THESE, SO THEY SIT AT THE 77 LEVEL THE WAY THE SEARCH-DRIVER *
013600*  PROGRAMS CARRY WS-DATE, INS-COVERAGE-PERC AND THE LIKE.       TKT1418
013700*---------------------------------------------------------------*
013800 77  WS-ANCHOR-LEN               PIC S9(2) COMP VALUE ZERO.
013900 77  WS-ANCHOR-SUB               PIC S9(2) COMP VALUE ZERO.
014000 77  WS-ANCHOR-SAVE-IDX          PIC S9(2) COMP VALUE ZERO.
014100 77  WS-ANCHOR-GRAMS             PIC S9(6)V999 COMP-3 VALUE ZERO.
014200 77  WS-ADJUSTMENT               PIC S9(4)V9(6) COMP-3 VALUE ZERO.
014300 77  WS-LOOP-SUB                 PIC S9(2) COMP VALUE ZERO.
014400
014500 LINKAGE SECTION.
014600 01  CALC-REC.
014700     05  CALC-RECORD-ID          PIC X(10).
014800     05  CALC-ANCHOR-ID          PIC X(12).
014900     05  CALC-PROTEIN-G          PIC S9(4)V999.
015000     05  CALC-FAT-G              PIC S9(4)V999.
015100     05  CALC-TOT-CARBS-G        PIC S9(4)V999.
015200     05  CALC-FIBER-G            PIC S9(4)V999.
015300     05  CALC-SUGAR-G            PIC S9(4)V999.
015400     05  CALC-PREDICTED-SPIKE    PIC 9(2)V99.
015500     05  CALC-BASE-RATIO         PIC 9(4)V9999.
015600     05  CALC-TIER-LABEL         PIC X(12).
015700     05  CALC-TIER-COLOR         PIC X(15).
015800     05  CALC-BAL-PROTEIN-G      PIC 9(4)V999.
015900     05  CALC-BAL-FAT-G          PIC 9(4)V999.
016000     05  CALC-BAL-TOT-CARBS-G    PIC 9(4)V999.
016100     05  CALC-BAL-FIBER-G        PIC 9(4)V999.
016200     05  CALC-BAL-SUGAR-G        PIC 9(4)V999.
016300
016400 01  CALC-RETURN-CD              PIC 9(4) COMP.
016500
016600 PROCEDURE DIVISION USING CALC-REC, CALC-RETURN-CD.
016700*---------------------------------------------------------------*
016800*  000-CALC-RECORD -- ENTRY POINT.  CLAMP, SCORE, NORMALIZE     *
016900*  THE ANCHOR, THEN (ONLY IF THE ANCHOR RESOLVED) BALANCE AND   *
017000*  TIER.  AN UNRESOLVED ANCHOR IS HANDED BACK AS RETURN CODE 4  *
017100*  WITHOUT EVER RUNNING 350/400 -- THE CALLER TREATS THAT AS A  *
017200*  REJECT, NOT AN ABEND.                                        *
017300*---------------------------------------------------------------*
017400 000-CALC-RECORD.
017500     MOVE ZERO TO CALC-RETURN-CD.
017600     PERFORM 100-CLAMP-INPUTS       THRU 100-EXIT.
017700     PERFORM 200-CALC-SPIKE         THRU 200-EXIT.
017800     PERFORM 250-CALC-LEGACY-GSP    THRU 250-EXIT.
017900     PERFORM 300-NORMALIZE-ANCHOR   THRU 300-EXIT.
018000     IF WS-ANCHOR-SAVE-IDX = ZERO
018100         MOVE 4 TO CALC-RETURN-CD
018200         GOBACK
018300     END-IF.
018400     PERFORM 350-CALC-BALANCE       THRU 350-EXIT.
018500     PERFORM 400-CALC-TIER          THRU 400-EXIT.
018600     GOBACK.
018700
018800 100-CLAMP-INPUTS.
018900*    EVERY GRAM VALUE IS REPLACED BY MAX(0,G); A BLANK OR
019000*    UNPOPULATED NUMERIC FIELD READS AS ZERO ALREADY.  FIVE
019100*    SEPARATE IF'S RATHER THAN A TABLE -- THE FIELDS COME IN
019200*    FROM FIVE SEPARATE LINKAGE ITEMS, NOT AN OCCURS.
019300*    PROTEIN.
019400     IF CALC-PROTEIN-G NOT NUMERIC OR CALC-PROTEIN-G < 0
019500         MOVE ZERO TO WS-PROTEIN-G
019600     ELSE
019700         MOVE CALC-PROTEIN-G TO WS-PROTEIN-G
019800     END-IF.
019900*    FAT.
020000     IF CALC-FAT-G NOT NUMERIC OR CALC-FAT-G < 0
020100         MOVE ZERO TO WS-FAT-G
020200     ELSE
020300         MOVE CALC-FAT-G TO WS-FAT-G
020400     END-IF.
020500*    TOTAL CARBS -- FIBER IS SUBTRACTED OUT OF THIS FURTHER
020600*    DOWN TO GET NET CARBS, SO THE RAW TOTAL IS CLAMPED HERE
020700*    ON ITS OWN.
020800     IF CALC-TOT-CARBS-G NOT NUMERIC OR CALC-TOT-CARBS-G < 0
020900         MOVE ZERO TO WS-TOT-CARBS-G
021000     ELSE
021100         MOVE CALC-TOT-CARBS-G TO WS-TOT-CARBS-G
021200     END-IF.
021300*    FIBER.
021400     IF CALC-FIBER-G NOT NUMERIC OR CALC-FIBER-G < 0
021500         MOVE ZERO TO WS-FIBER-G
021600     ELSE
021700         MOVE CALC-FIBER-G TO WS-FIBER-G
021800     END-IF.
021900*    SUGAR -- LAST OF THE FIVE CLAMPED LINKAGE FIELDS.
022000     IF CALC-SUGAR-G NOT NUMERIC OR CALC-SUGAR-G < 0
022100         MOVE ZERO TO WS-SUGAR-G
022200     ELSE
022300         MOVE CALC-SUGAR-G TO WS-SUGAR-G
022400     END-IF.
022500
022600*    NET CARBS = TOTAL CARBS LESS FIBER, FLOORED AT ZERO --
022700*    COMMON PREPROCESSING SHARED BY R1, R2 AND R4 BELOW.
022800     COMPUTE WS-NET-CARBS-G = WS-TOT-CARBS-G - WS-FIBER-G.
022900     IF WS-NET-CARBS-G < 0
023000         MOVE ZERO TO WS-NET-CARBS-G.
023100 100-EXIT.
023200     EXIT.
023300
023400 200-CALC-SPIKE.
023500*    R1 -- THE ACTIVE SCORING PATH.  NO RANDOM JITTER.       TKT1355
023600*    GOOD-SUM IS PROTEIN+FIBER+FAT; BAD-SUM IS NET-CARBS+SUGAR;
023700*    THE RATIO IS ADJUSTED 15% HIGH, CLAMPED AT 3.0, RAISED TO
023800*    THE 1.35 POWER, THEN SCALED INTO THE 15-100 DISPLAY RANGE.
023900     COMPUTE WS-GOOD-SUM = WS-PROTEIN-G + WS-FIBER-G
024000                                        + WS-FAT-G.
024100     COMPUTE WS-BAD-SUM  = WS-NET-CARBS-G + WS-SUGAR-G.
024200*    THE 0.00001 ADDER KEEPS THIS DIVIDE FROM BLOWING UP ON
024300*    AN ALL-ZERO GRAM CART -- NOT A BUSINESS CONSTANT, JUST
024400*    A DIVIDE-BY-ZERO GUARD.
024500     COMPUTE WS-RAW-RATIO ROUNDED =
024600         WS-BAD-SUM / (WS-GOOD-SUM + 0.00001).
024700     COMPUTE WS-ADJ-RATIO ROUNDED = WS-RAW-RATIO * 1.15.
024800*    CLAMP THE RATIO AT 3.0 BEFORE THE POWER CURVE BELOW --
024900*    AN UNCLAMPED RATIO ON A ZERO-GOOD-SUM CART WOULD BLOW
025000*    THE PREDICTED SPIKE WELL PAST THE 100-POINT DISPLAY CAP.
025100     IF WS-ADJ-RATIO > 3.0
025200         MOVE 3.0 TO WS-CLAMPED-RATIO
025300     ELSE
025400         MOVE WS-ADJ-RATIO TO WS-CLAMPED-RATIO
025500     END-IF.
025600*    FINAL SCALE -- 1.35 POWER CURVE THEN LINEAR INTO THE
025700*    15-100 DISPLAY RANGE. THE 7.942716 CONSTANT IS THE
025800*    SCALE FACTOR THAT MAPS A CLAMPED-RATIO OF 3.0**1.35 TO
025900*    EXACTLY 100.
026000     COMPUTE WS-RATIO-POWER ROUNDED = WS-CLAMPED-RATIO ** 1.35.
026100     COMPUTE CALC-PREDICTED-SPIKE ROUNDED =
026200         15 + (WS-RATIO-POWER * 7.942716).
026300 200-EXIT.
026400     EXIT.
026500
026600 250-CALC-LEGACY-GSP.
026700*    R2 -- LEGACY/DIAGNOSTIC GSP PATH.  CARRIED FORWARD FOR   TKT1301
026800*    COMPLETENESS ONLY -- NOT RETURNED TO THE CALLER.  GSP-BASE
026900*    IS (SUGAR+NET-CARBS+1)/(PROTEIN+FAT+1), RAISED TO THE
027000*    2.25 POWER AND SCALED, THEN CLAMPED 0-120 AND RESCALED
027100*    ONE MORE TIME INTO WS-FALLBACK-SCORE.  NONE OF THIS WALKS
027200*    BACK OUT TO CALC-REC -- SEE THE REMARKS BANNER ABOVE.      TKT1301
027300     COMPUTE WS-GSP-NUM = (WS-SUGAR-G + WS-NET-CARBS-G) + 1.
027400*    THE +1 ON BOTH SIDES IS A DIVIDE-BY-ZERO GUARD, SAME IDEA
027500*    AS R1'S +0.00001 -- JUST THIS ROUTINE'S OLDER HOUSE STYLE.
027600     COMPUTE WS-GSP-DEN = WS-PROTEIN-G + WS-FAT-G + 1.
027700     COMPUTE WS-GSP-BASE ROUNDED = WS-GSP-NUM / WS-GSP-DEN.
027800     COMPUTE WS-RAW-GSP-SCORE ROUNDED =
027900         3.28 * (WS-GSP-BASE ** 2.25).
028000*    CLAMP 0-120 BEFORE THE FINAL RESCALE.
028100     IF WS-RAW-GSP-SCORE < 0
028200         MOVE 0 TO WS-GSP-CLAMPED
028300     ELSE
028400         IF WS-RAW-GSP-SCORE > 120
028500             MOVE 120 TO WS-GSP-CLAMPED
028600         ELSE
028700             MOVE WS-RAW-GSP-SCORE TO WS-GSP-CLAMPED
028800         END-IF
028900     END-IF.
029000*    RESCALED INTO THE SAME 15-100 WINDOW AS R1 SO THE TWO
029100*    SCORES ARE AT LEAST COMPARABLE ON A DUMP LISTING, EVEN
029200*    THOUGH ONLY R1 EVER REACHES THE CALLER.
029300     COMPUTE WS-FALLBACK-SCORE ROUNDED =
029400         15 + (((WS-GSP-CLAMPED / 120) ** 1.05) * 35).
029500 250-EXIT.
029600     EXIT.
029700
029800*---------------------------------------------------------------*
029900*  300/305/310 -- R3 ANCHOR NORMALIZATION.  CASE-INSENSITIVE,   *
030000*  SPACE/HYPHEN TO UNDERSCORE, "TOTALCARBS" WITH NO SEPARATOR   *
030100*  ACCEPTED (TKT-1340, THE MOBILE-APP BUG).  REWORKED TKT-1418  *
030200*  OFF A PAIR OF INLINE PERFORM/END-PERFORM BLOCKS -- 305 TRIMS *
030300*  TRAILING SPACES ONE BYTE AT A TIME, 310 REPLACES ONE         *
030400*  SEPARATOR CHARACTER AT A TIME, EACH DRIVEN BY AN OUT-OF-LINE *
030500*  PERFORM...THRU.                                              *
030600*---------------------------------------------------------------*
030700 300-NORMALIZE-ANCHOR.
030800     MOVE ZERO TO WS-ANCHOR-SAVE-IDX.
030900     MOVE CALC-ANCHOR-ID TO WS-ANCHOR-UPPER.
031000     INSPECT WS-ANCHOR-UPPER CONVERTING
031100         "abcdefghijklmnopqrstuvwxyz" TO
031200         "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
031300
031400     MOVE 12 TO WS-ANCHOR-LEN.
031500     PERFORM 305-TRIM-ONE-TRAILING-SPACE THRU 305-EXIT
031600         UNTIL WS-ANCHOR-LEN = 0
031700             OR WS-ANCHOR-CHAR(WS-ANCHOR-LEN) NOT = SPACE.
031800
031900     IF WS-ANCHOR-LEN = 10
032000         AND WS-ANCHOR-UPPER(1:10) = "TOTALCARBS"
032100         MOVE "TOTAL_CARBS " TO WS-ANCHOR-UPPER
032200         MOVE 11 TO WS-ANCHOR-LEN
032300     ELSE
032400         PERFORM 310-REPLACE-ONE-SEPARATOR THRU 310-EXIT
032500             VARYING WS-ANCHOR-SUB FROM 1 BY 1
032600             UNTIL WS-ANCHOR-SUB > WS-ANCHOR-LEN
032700     END-IF.
032800
032900     PERFORM 320-LOAD-MACRO-TABLE THRU 320-EXIT.
033000
033100*    NAME/LENGTH MUST BOTH MATCH -- LENGTH FIRST SO "FAT" CAN
033200*    NEVER FALSE-MATCH AGAINST A LONGER TABLE NAME THAT HAPPENS
033300*    TO START WITH THE SAME LETTERS.
033400     SET WS-MACRO-IDX TO 1.
033500*    ONE WHEN PER TABLE ENTRY -- SEARCH FALLS THROUGH TO AT
033600*    END AND LEAVES WS-ANCHOR-SAVE-IDX ZERO IF NONE OF THE
033700*    FIVE NAMES MATCH, WHICH 000-CALC-RECORD TREATS AS A
033800*    REJECT.
033900     SEARCH WS-MACRO-ENTRY
034000         AT END
034100             MOVE ZERO TO WS-ANCHOR-SAVE-IDX
034200         WHEN WS-ANCHOR-LEN = 7
034300                 AND WS-MACRO-NAME(WS-MACRO-IDX) = "PROTEIN"
034400                 AND WS-ANCHOR-UPPER(1:7) = "PROTEIN"
034500             SET WS-ANCHOR-SAVE-IDX TO WS-MACRO-IDX
034600         WHEN WS-ANCHOR-LEN = 5
034700                 AND WS-MACRO-NAME(WS-MACRO-IDX) = "FIBER"
034800                 AND WS-ANCHOR-UPPER(1:5) = "FIBER"
034900             SET WS-ANCHOR-SAVE-IDX TO WS-MACRO-IDX
035000         WHEN WS-ANCHOR-LEN = 3
035100                 AND WS-MACRO-NAME(WS-MACRO-IDX) = "FAT"
035200                 AND WS-ANCHOR-UPPER(1:3) = "FAT"
035300             SET WS-ANCHOR-SAVE-IDX TO WS-MACRO-IDX
035400         WHEN WS-ANCHOR-LEN = 5
035500                 AND WS-MACRO-NAME(WS-MACRO-IDX) = "SUGAR"
035600                 AND WS-ANCHOR-UPPER(1:5) = "SUGAR"
035700             SET WS-ANCHOR-SAVE-IDX TO WS-MACRO-IDX
035800         WHEN WS-ANCHOR-LEN = 11
035900                 AND WS-MACRO-NAME(WS-MACRO-IDX) = "TOTAL_CARBS"
036000                 AND WS-ANCHOR-UPPER(1:11) = "TOTAL_CARBS"
036100             SET WS-ANCHOR-SAVE-IDX TO WS-MACRO-IDX
036200     END-SEARCH.
036300 300-EXIT.
036400     EXIT.
036500
036600 305-TRIM-ONE-TRAILING-SPACE.
036700*    BODY IS A SINGLE STATEMENT -- OUT-OF-LINE SO THE DRIVING
036800*    PERFORM ABOVE NEVER NEEDS AN INLINE END-PERFORM.
036900     SUBTRACT 1 FROM WS-ANCHOR-LEN.
037000 305-EXIT.
037100     EXIT.
037200
037300 310-REPLACE-ONE-SEPARATOR.
037400*    A BYTE THAT IS NEITHER A SPACE NOR A HYPHEN IS LEFT ALONE --
037500*    GO TO 310-EXIT RATHER THAN NESTING THE MOVE ONE LEVEL
037600*    DEEPER.
037700     IF WS-ANCHOR-CHAR(WS-ANCHOR-SUB) NOT = SPACE
037800             AND WS-ANCHOR-CHAR(WS-ANCHOR-SUB) NOT = "-"
037900         GO TO 310-EXIT
038000     END-IF.
038100     MOVE "_" TO WS-ANCHOR-CHAR(WS-ANCHOR-SUB).
038200 310-EXIT.
038300     EXIT.
038400
038500 320-LOAD-MACRO-TABLE.
038600*    FIVE STATIC ENTRIES, ONE PER BALANCEABLE MACRO.  WEIGHTS
038700*    ARE THE HOUSE "BALANCED PLATE" RATIOS -- PROTEIN 4,
038800*    CARBS 2, FAT 3, FIBER 2, SUGAR 1 -- SET BY DIETETICS, NOT
038900*    DERIVED FROM ANYTHING IN THIS PROGRAM.
039000     MOVE "PROTEIN"      TO WS-MACRO-NAME(1).
039100     MOVE +4             TO WS-MACRO-WEIGHT(1).
039200     MOVE WS-PROTEIN-G   TO WS-MACRO-GRAMS(1).
039300*    ENTRY 2 -- FIBER.
039400     MOVE "FIBER"        TO WS-MACRO-NAME(2).
039500     MOVE +2             TO WS-MACRO-WEIGHT(2).
039600     MOVE WS-FIBER-G     TO WS-MACRO-GRAMS(2).
039700*    ENTRY 3 -- FAT.
039800     MOVE "FAT"          TO WS-MACRO-NAME(3).
039900     MOVE +3             TO WS-MACRO-WEIGHT(3).
040000     MOVE WS-FAT-G       TO WS-MACRO-GRAMS(3).
040100*    ENTRY 4 -- SUGAR.
040200     MOVE "SUGAR"        TO WS-MACRO-NAME(4).
040300     MOVE +1             TO WS-MACRO-WEIGHT(4).
040400     MOVE WS-SUGAR-G     TO WS-MACRO-GRAMS(4).
040500*    ENTRY 5 -- TOTAL CARBS, LAST SO A WHOLE-WORD MATCH ON
040600*    THE SHORTER NAMES ABOVE NEVER HAS TO LOOK PAST IT.
040700     MOVE "TOTAL_CARBS"  TO WS-MACRO-NAME(5).
040800     MOVE +2             TO WS-MACRO-WEIGHT(5).
040900     MOVE WS-TOT-CARBS-G TO WS-MACRO-GRAMS(5).
041000 320-EXIT.
041100     EXIT.
041200
041300*---------------------------------------------------------------*
041400*  350/355/357 -- R3 BALANCE.  REWORKED TKT-1418 OFF AN INLINE  *
041500*  PERFORM VARYING/END-PERFORM -- 355 IS NOW THE OUT-OF-LINE    *
041600*  PER-MACRO BODY, WITH A GO TO INTO THE COMPUTE-SHARE RANGE    *
041700*  FOR THE NON-ANCHOR CASE.                                     *
041800*---------------------------------------------------------------*
041900 350-CALC-BALANCE.
042000*    NO COSMETIC JITTER ON THE BALANCED GRAMS -- A RERUN MUST   TKT1355
042100*    TIE OUT EXACTLY.                                          TKT1355
042200     MOVE WS-MACRO-GRAMS(WS-ANCHOR-SAVE-IDX) TO WS-ANCHOR-GRAMS.
042300     COMPUTE WS-ADJUSTMENT ROUNDED =
042400         WS-ANCHOR-GRAMS / WS-MACRO-WEIGHT(WS-ANCHOR-SAVE-IDX).
042500
042600     PERFORM 355-BALANCE-ONE-MACRO THRU 355-EXIT
042700         VARYING WS-LOOP-SUB FROM 1 BY 1
042800         UNTIL WS-LOOP-SUB > 5.
042900
043000*    TABLE ENTRIES ARE LOADED PROTEIN/FIBER/FAT/SUGAR/CARBS    TKT1402
043100*    IN THAT ORDER -- SEE 320-LOAD-MACRO-TABLE ABOVE.          TKT1402
043200     MOVE WS-MACRO-BALANCED(1) TO WS-BAL-PROTEIN-G.
043300     MOVE WS-MACRO-BALANCED(2) TO WS-BAL-FIBER-G.
043400     MOVE WS-MACRO-BALANCED(3) TO WS-BAL-FAT-G.
043500     MOVE WS-MACRO-BALANCED(4) TO WS-BAL-SUGAR-G.
043600     MOVE WS-MACRO-BALANCED(5) TO WS-BAL-CARBS-G.
043700
043800*    NOW COPY THE FIVE BALANCED VALUES OUT OF THE WORKING
043900*    TABLE AND INTO THE CALC-REC FIELDS THE CALLER ACTUALLY
044000*    READS -- THE TABLE ITSELF NEVER LEAVES THIS PROGRAM.
044100     MOVE WS-BAL-PROTEIN-G TO CALC-BAL-PROTEIN-G.
044200     MOVE WS-BAL-FAT-G     TO CALC-BAL-FAT-G.
044300     MOVE WS-BAL-CARBS-G   TO CALC-BAL-TOT-CARBS-G.
044400     MOVE WS-BAL-FIBER-G   TO CALC-BAL-FIBER-G.
044500     MOVE WS-BAL-SUGAR-G   TO CALC-BAL-SUGAR-G.
044600 350-EXIT.
044700     EXIT.
044800
044900 355-BALANCE-ONE-MACRO.
045000*    THE ANCHOR MACRO KEEPS ITS OWN ACTUAL GRAMS UNCHANGED;
045100*    EVERY OTHER MACRO IS RECOMPUTED AS A SHARE OF THE ANCHOR'S
045200*    ADJUSTMENT FACTOR, FLOORED AT ZERO.
045300     IF WS-LOOP-SUB NOT = WS-ANCHOR-SAVE-IDX
045400         GO TO 357-COMPUTE-SHARE
045500     END-IF.
045600*    THIS IS THE ANCHOR ENTRY ITSELF -- CARRY ITS ACTUAL
045700*    GRAMS STRAIGHT THROUGH, NO RECOMPUTE, THEN SKIP THE
045800*    SHARE MATH BELOW ENTIRELY.
045900     MOVE WS-ANCHOR-GRAMS TO WS-MACRO-BALANCED(WS-LOOP-SUB).
046000     GO TO 355-EXIT.
046100 357-COMPUTE-SHARE.
046200*    NON-ANCHOR ENTRY -- SCALE ITS WEIGHT BY THE ADJUSTMENT
046300*    FACTOR 350-CALC-BALANCE COMPUTED FROM THE ANCHOR.
046400     COMPUTE WS-MACRO-BALANCED(WS-LOOP-SUB) ROUNDED =
046500         WS-ADJUSTMENT * WS-MACRO-WEIGHT(WS-LOOP-SUB).
046600*    A NEGATIVE ADJUSTMENT (AN ANCHOR OF ZERO GRAMS) WOULD
046700*    OTHERWISE HAND BACK A NEGATIVE GRAM COUNT ON THE REPORT.
046800     IF WS-MACRO-BALANCED(WS-LOOP-SUB) < 0
046900         MOVE ZERO TO WS-MACRO-BALANCED(WS-LOOP-SUB)
047000     END-IF.
047100 355-EXIT.
047200     EXIT.
047300
047400 400-CALC-TIER.
047500*    R4 -- NOTE THE DENOMINATOR USES FIBER, NOT FAT, UNLIKE
047600*    THE R1 SPIKE SCORE -- THAT IS NOT A TYPO, BUSINESS
047700*    SIGNED OFF ON THE TWO RATIOS BEING DIFFERENT.
047800     COMPUTE WS-TIER-NUM = (WS-SUGAR-G + WS-NET-CARBS-G) + 1.
047900*    SAME +1 DIVIDE-BY-ZERO GUARD AS R1 AND R2 ABOVE.
048000     COMPUTE WS-TIER-DEN = (WS-PROTEIN-G + WS-FIBER-G) + 1.
048100     COMPUTE CALC-BASE-RATIO ROUNDED =
048200         WS-TIER-NUM / WS-TIER-DEN.
048300
048400*    FOUR-WAY NESTED IF, NOT A GO TO CASCADE -- A STRAIGHT RANGE
048500*    TEST ON ONE FIELD READS CLEANER AS A NESTED IF LADDER THAN
048600*    AS A SERIES OF GO TO'S FOR A SHORT THRESHOLD LIST LIKE THIS.
048700     IF CALC-BASE-RATIO < 20
048800         MOVE "Balanced"        TO CALC-TIER-LABEL
048900         MOVE "green"           TO CALC-TIER-COLOR
049000     ELSE
049100         IF CALC-BASE-RATIO <= 30
049200             MOVE "Caution"         TO CALC-TIER-LABEL
049300             MOVE "yellow"          TO CALC-TIER-COLOR
049400         ELSE
049500             IF CALC-BASE-RATIO <= 40
049600                 MOVE "High Spike"      TO CALC-TIER-LABEL
049700                 MOVE "red"             TO CALC-TIER-COLOR
049800             ELSE
049900                 MOVE "Danger Zone"     TO CALC-TIER-LABEL
050000                 MOVE "light_navy_blue" TO CALC-TIER-COLOR
050100             END-IF
050200         END-IF
050300     END-IF.
050400 400-EXIT.
050500     EXIT.
