000100******************************************************************
000200*    CVMACRO  --  REPORT LINES AND RUN COUNTERS FOR THE           *
000300*    CV-INDEX NUTRITIONAL BALANCE ENGINE (JOB CVINDEX)            *
000400*                                                                 *
000500*    CARRIES:                                                    *
000600*       CV-REPORT PRINT LINES (HEADING/DETAIL/ERROR/TRAILER)      *
000700*       CV-INDEX RUN COUNTERS AND ACCUMULATORS                    *
000800*                                                                 *
000900*    THE MACRO-INPUT-RECORD AND CV-RESULT-RECORD LAYOUTS ARE      *
001000*    CODED DIRECTLY UNDER THEIR OWN FD'S IN CVINDEX -- ONLY       *
001100*    CVINDEX TOUCHES EITHER FILE, SO THERE IS NO SECOND PROGRAM   *
001200*    FOR THIS BOOK TO KEEP IN STEP WITH.                          *
001300*                                                                 *
001400*    HISTORY                                                     *
001500*    ----------------------------------------------------------- *
001600*    2014-02-11  RFH  0007  ORIGINAL LAYOUT, SPIKE SCORE ONLY     *
001700*    2015-07-22  RFH  0019  ADDED ANCHORED-BALANCE FIELDS FOR     *
001800*                           THE "BALANCED PLATE" SCREEN           *
001900*    2017-11-03  JLK  0041  ADDED TIER-COLOR -- MARKETING WANTS   *
002000*                           TO DRIVE THE STOP-LIGHT UI OFF IT     *
002100*    2022-01-18  NP   0066  Y2K FOLLOW-UP -- RUN-DATE ON HEADING  *
002200*                           LINE NOW CARRIES A 4-DIGIT YEAR       *
002300******************************************************************
002400
002500*---------------------------------------------------------------*
002600*  CV-REPORT PRINT LINES -- 132 COLUMN PRINT IMAGE.             *
002700*---------------------------------------------------------------*
002800 01  WS-RPT-HDR-REC.
005600     05  FILLER              PIC X(01)   VALUE SPACE.
005700     05  HDR-RUN-DATE.
005800         10  HDR-RUN-CCYY    PIC 9(4).
005900         10  FILLER          PIC X(01)   VALUE "-".
006000         10  HDR-RUN-MM      PIC 9(2).
006100         10  FILLER          PIC X(01)   VALUE "-".
006200         10  HDR-RUN-DD      PIC 9(2).
006300     05  FILLER              PIC X(06)   VALUE SPACES.
006400     05  FILLER              PIC X(70) VALUE
006500         "CASTLE VERDE INDEX - BATCH RUN".
006600     05  FILLER              PIC X(34)   VALUE SPACES.
006700
006800 01  WS-RPT-COLHDR-REC.
006900     05  FILLER              PIC X(10)   VALUE "RECORD-ID".
007000     05  FILLER              PIC X(02)   VALUE SPACES.
007100     05  FILLER              PIC X(06)   VALUE "SPIKE".
007200     05  FILLER              PIC X(02)   VALUE SPACES.
007300     05  FILLER              PIC X(09)   VALUE "RATIO".
007400     05  FILLER              PIC X(02)   VALUE SPACES.
007500     05  FILLER              PIC X(12)   VALUE "TIER".
007600     05  FILLER              PIC X(02)   VALUE SPACES.
007700     05  FILLER              PIC X(08)   VALUE "BAL-PROT".
007800     05  FILLER              PIC X(02)   VALUE SPACES.
007900     05  FILLER              PIC X(08)   VALUE "BAL-FAT".
008000     05  FILLER              PIC X(02)   VALUE SPACES.
008100     05  FILLER              PIC X(08)   VALUE "BAL-CARB".
008200     05  FILLER              PIC X(02)   VALUE SPACES.
008300     05  FILLER              PIC X(08)   VALUE "BAL-FIBR".
008400     05  FILLER              PIC X(02)   VALUE SPACES.
008500     05  FILLER              PIC X(08)   VALUE "BAL-SUGR".
008600     05  FILLER              PIC X(39)   VALUE SPACES.
008700
008800 01  WS-RPT-DETAIL-REC.
008900     05  RD-RECORD-ID-O      PIC X(10).
009000     05  FILLER              PIC X(02)   VALUE SPACES.
009100     05  RD-SPIKE-O          PIC ZZ9.99.
009200     05  FILLER              PIC X(02)   VALUE SPACES.
009300     05  RD-RATIO-O          PIC ZZZ9.9999.
009400     05  FILLER              PIC X(02)   VALUE SPACES.
009500     05  RD-TIER-O           PIC X(12).
009600     05  FILLER              PIC X(02)   VALUE SPACES.
009700     05  RD-BAL-PROT-O       PIC ZZZ9.999.
009800     05  FILLER              PIC X(02)   VALUE SPACES.
009900     05  RD-BAL-FAT-O        PIC ZZZ9.999.
010000     05  FILLER              PIC X(02)   VALUE SPACES.
010100     05  RD-BAL-CARB-O       PIC ZZZ9.999.
010200     05  FILLER              PIC X(02)   VALUE SPACES.
010300     05  RD-BAL-FIBR-O       PIC ZZZ9.999.
010400     05  FILLER              PIC X(02)   VALUE SPACES.
010500     05  RD-BAL-SUGR-O       PIC ZZZ9.999.
010600     05  FILLER              PIC X(39)   VALUE SPACES.
010700
010800 01  WS-RPT-ERROR-REC.
010900     05  FILLER              PIC X(07)   VALUE "RECORD ".
011000     05  RE-RECORD-ID-O      PIC X(10).
011100     05  FILLER              PIC X(11)   VALUE " REJECTED -".
011200     05  FILLER              PIC X(16)   VALUE " INVALID ANCHOR:".
011300     05  FILLER              PIC X(01)   VALUE SPACE.
011400     05  RE-ANCHOR-ID-O      PIC X(12).
011500     05  FILLER              PIC X(75)   VALUE SPACES.
011600
011700*---------------------------------------------------------------*
011800*  GENERIC TRAILER/SUMMARY LINE -- ONE LABEL AND ONE COUNT.     *
011900*  REDEFINED BELOW BY WS-RPT-CTL-LINE-DEC WHEN THE VALUE TO BE  *
012000*  DISPLAYED IS A 2-DECIMAL AVERAGE RATHER THAN A WHOLE COUNT.  *
012100*---------------------------------------------------------------*
012200 01  WS-RPT-CTL-LINE.
012300     05  FILLER              PIC X(10)   VALUE SPACES.
012400     05  CTL-LABEL           PIC X(30).
012500     05  FILLER              PIC X(02)   VALUE SPACES.
012600     05  CTL-VALUE           PIC ZZZ,ZZZ,ZZ9.
012700     05  FILLER              PIC X(79)   VALUE SPACES.
012800
012900 01  WS-RPT-CTL-LINE-DEC REDEFINES WS-RPT-CTL-LINE.
013000     05  FILLER              PIC X(10).
013100     05  CTLD-LABEL          PIC X(30).
013200     05  FILLER              PIC X(02).
013300     05  CTLD-VALUE          PIC ZZ9.99.
013400     05  FILLER              PIC X(84).
013500
013600 01  WS-BLANK-RPT-LINE       PIC X(132)  VALUE SPACES.
013700
013800*---------------------------------------------------------------*
013900*  CV-INDEX RUN COUNTERS AND ACCUMULATORS.                     *
014000*---------------------------------------------------------------*
014100 01  CV-COUNTERS.
014200     05  CV-RECORDS-READ         PIC S9(7)     COMP.
014300     05  CV-RECORDS-WRITTEN      PIC S9(7)     COMP.
014400     05  CV-RECORDS-REJECTED     PIC S9(7)     COMP.
014500     05  CV-TIER-BALANCED-CT     PIC S9(7)     COMP.
014600     05  CV-TIER-CAUTION-CT      PIC S9(7)     COMP.
014700     05  CV-TIER-HISPIKE-CT      PIC S9(7)     COMP.
014800     05  CV-TIER-DANGER-CT       PIC S9(7)     COMP.
014900     05  CV-SUM-PREDICTED-SPIKE  PIC S9(9)V99  COMP-3.
015000     05  CV-AVERAGE-SPIKE        PIC S9(2)V99  COMP-3.
