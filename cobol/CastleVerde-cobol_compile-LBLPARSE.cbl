000100 IDENTIFICATION DIVISION.
000200******************************************************************
000300 PROGRAM-ID.  LBLPARSE.
000400 AUTHOR. J. KOWALSKI.
000500 INSTALLATION. COBOL DEVELOPMENT CENTER.
000600 DATE-WRITTEN. 04/09/18.
000700 DATE-COMPILED. 04/09/18.
000800 SECURITY. NON-CONFIDENTIAL.
000900
001000******************************************************************
001100*REMARKS.
001200*
001300*    THIS IS THE LABEL-PARSE BATCH DRIVER.  IT READS OCR'D
001400*    NUTRITION-LABEL TEXT LINES FROM LABEL-TEXT, GROUPED BY
001500*    LABEL-ID, AND ON EACH CONTROL BREAK RUNS THE KEYWORD/NUMBER
001600*    SEARCH RULES BELOW TO PRODUCE ONE LABEL-RESULT-RECORD PER
001700*    LABEL.  THE ACTUAL NUMBER-HUNTING AND OCR CORRECTION LIVES
001800*    IN THE CALLED SUBPROGRAM LBLSCAN -- THIS PROGRAM'S JOB IS
001900*    FINDING THE RIGHT KEYWORD LINE AND HANDING LBLSCAN THE
002000*    RIGHT SEGMENT OF TEXT TO LOOK AT.
002100*
002200*    EVERY OUTPUT FIELD DEFAULTS TO 1.000 AND STAYS THERE IF NO
002300*    KEYWORD LINE IS EVER FOUND FOR IT.
002400*
002500*    CHANGE LOG
002600*    -----------------------------------------------------------
002700*    04/09/18  JLK  TKT-0048  ORIGINAL VERSION -- ENGLISH LABELS
002800*                             ONLY, GRAM-PRIORITIZED SEARCH
002900*    08/14/20  JLK  TKT-0061  ADDED SPANISH KEYWORD SUPPORT FOR
003000*                             THE SOUTHWEST DIVISION AND THE
003100*                             SERVINGS-PER-CONTAINER FIELD
003200*    01/05/99  RFH  Y2K-004   REVIEWED FOR Y2K -- NO DATE FIELDS
003300*                             IN THIS PROGRAM, N/A
003400*    03/02/21  NP   TKT-0063  VALUES NOW RUN THROUGH LBLSCAN'S
003500*                             TRAILING-0/TRAILING-9 OCR CHECKS
003600*                             BEFORE BEING ACCEPTED
003700*    09/19/22  NP   TKT-0070  NO CHANGE HERE -- SEE LBLSCAN FOR
003800*                             THE FUNCTION REVERSE/NUMVAL
003900*                             PROTOTYPE REPLACEMENT
004000*    08/09/26  TJR  TKT-0082  REWORKED 600/610/620, 711-713 AND
004100*                             720 OFF INLINE PERFORM/END-PERFORM
004200*                             ONTO OUT-OF-LINE PERFORM...THRU
004300*                             PARAGRAPHS, SAME SHAPE AS THE
004400*                             TABLE-SEARCH DRIVERS.  MOVED THE
004500*                             ABEND DIVIDE-CHECK CONSTANTS AND A
004600*                             FEW OTHER STANDALONE FIELDS TO THE
004700*                             77 LEVEL.
004800*    08/09/26  TJR  TKT-0084  THE SIX FIELD-PARSE WRAPPERS ALL
004900*                             CALLED LBLSCAN THE SAME WAY, SO THE
005000*                             TRAILING-ZERO OCR FIX WAS RUNNING
005100*                             AGAINST PROTEIN AND TOTAL FAT TOO --
005200*                             A PLAIN "30 G" PROTEIN READING WAS
005300*                             COMING BACK AS 3.0.  ADDED
005400*                             LS-FIELD-CLASS TO LBLSCAN-CALL-AREA
005500*                             SO EACH WRAPPER CAN TELL LBLSCAN
005600*                             WHICH CORRECTIONS ITS FIELD
005700*                             QUALIFIES FOR.
005800******************************************************************
005900
006000 ENVIRONMENT DIVISION.
006100 CONFIGURATION SECTION.
006200 SOURCE-COMPUTER. IBM-390.
006300 OBJECT-COMPUTER. IBM-390.
006400
006500 INPUT-OUTPUT SECTION.
006600 FILE-CONTROL.
006700     SELECT LABEL-TEXT ASSIGN TO UT-S-LBLTXT
006800         ORGANIZATION IS SEQUENTIAL
006900         FILE STATUS IS WS-LBLTXT-STATUS.
007000     SELECT LABEL-RESULT ASSIGN TO UT-S-LBLRSLT
007100         ORGANIZATION IS SEQUENTIAL
007200         FILE STATUS IS WS-LBLRSLT-STATUS.
007300     SELECT SYSOUT ASSIGN TO UT-S-SYSOUT
007400         ORGANIZATION IS SEQUENTIAL
007500         FILE STATUS IS WS-SYSOUT-STATUS.
007600
007700 DATA DIVISION.
007800 FILE SECTION.
007900
008000*---------------------------------------------------------------*
008100*  LABEL-TEXT-RECORD - ONE OCR'D LINE PER INPUT RECORD, GROUPED *
008200*  BY LABEL-ID.  FIXED 90-BYTE LAYOUT, NO FILLER -- THE OCR      *
008300*  FEED JOB THAT BUILDS THIS FILE DEPENDS ON THE 10/80 SPLIT.    *
008400*---------------------------------------------------------------*
008500 FD  LABEL-TEXT
008600     RECORDING MODE IS F
008700     LABEL RECORDS ARE STANDARD
008800     RECORD CONTAINS 90 CHARACTERS
008900     BLOCK CONTAINS 0 RECORDS
009000     DATA RECORD IS LABEL-TEXT-RECORD.
009100 01  LABEL-TEXT-RECORD.
009200     05  LT-LABEL-ID         PIC X(10).
009300     05  LT-LINE-TEXT        PIC X(80).
009400
009500*---------------------------------------------------------------*
009600*  LABEL-RESULT-RECORD - SIX PARSED NUTRIENT/SERVING VALUES     *
009700*  PER LABEL.                                                   *
009800*---------------------------------------------------------------*
009900 FD  LABEL-RESULT
010000     RECORDING MODE IS F
010100     LABEL RECORDS ARE STANDARD
010200     RECORD CONTAINS 60 CHARACTERS
010300     BLOCK CONTAINS 0 RECORDS
010400     DATA RECORD IS LABEL-RESULT-RECORD.
010500 01  LABEL-RESULT-RECORD.
010600     05  LR-LABEL-ID          PIC X(10).
010700     05  LR-PROTEIN-G         PIC 9(4)V999.
010800     05  LR-TOTAL-FAT-G       PIC 9(4)V999.
010900     05  LR-TOTAL-CARB-G      PIC 9(4)V999.
011000     05  LR-DIETARY-FIBER-G   PIC 9(4)V999.
011100     05  LR-TOTAL-SUGARS-G    PIC 9(4)V999.
011200     05  LR-SERVINGS          PIC 9(4)V999.
011300     05  FILLER               PIC X(08)   VALUE SPACES.
011400
011500*---------------------------------------------------------------*
011600*  SYSOUT - CONSOLE/DUMP LISTING FOR OPERATOR MESSAGES.         *
011700*---------------------------------------------------------------*
011800 FD  SYSOUT
011900     RECORDING MODE IS F
012000     LABEL RECORDS ARE STANDARD
012100     RECORD CONTAINS 130 CHARACTERS
012200     BLOCK CONTAINS 0 RECORDS
012300     DATA RECORD IS SYSOUT-REC.
012400 01  SYSOUT-REC              PIC X(130).
012500
012600 WORKING-STORAGE SECTION.
012700
012800 COPY CVLABEL.
012900
013000 COPY CVABEND.
013100
013200 01  FILE-STATUS-CODES.
013300     05  WS-LBLTXT-STATUS     PIC X(02)   VALUE "00".
013400         88  LBLTXT-OK                    VALUE "00".
013500         88  LBLTXT-EOF                   VALUE "10".
013600     05  WS-LBLTXT-STATUS-N REDEFINES WS-LBLTXT-STATUS
013700                              PIC 99.
013800     05  WS-LBLRSLT-STATUS    PIC X(02)   VALUE "00".
013900         88  LBLRSLT-OK                   VALUE "00".
014000     05  WS-SYSOUT-STATUS     PIC X(02)   VALUE "00".
014100         88  SYSOUT-OK                    VALUE "00".
014200
014300 01  FLAGS-AND-SWITCHES.
014400     05  WS-LBLTXT-EOF-SW     PIC X(01)   VALUE "N".
014500         88  NO-MORE-LABELS               VALUE "Y".
014600     05  WS-KW-FOUND-SW       PIC X(01)   VALUE "N".
014700     05  WS-ZERO-PATTERN-SW   PIC X(01)   VALUE "N".
014800     05  WS-INSIG-SW          PIC X(01)   VALUE "N".
014900     05  WS-BOUND-OK-SW       PIC X(01)   VALUE "N".
015000
015100*---------------------------------------------------------------*
015200*  STANDALONE SCALARS -- NO GROUP STRUCTURE BEHIND ANY OF       *
015300*  THESE, SO THEY SIT AT THE 77 LEVEL THE WAY THE SEARCH-DRIVER *
015400*  PROGRAMS CARRY WS-DATE, INS-COVERAGE-PERC AND THE LIKE.       TKT0082
015500*---------------------------------------------------------------*
015600 77  ZERO-VAL                 PIC 9(01) VALUE ZERO.
015700 77  ONE-VAL                  PIC 9(01) VALUE 1.
015800 77  WS-HOLD-LABEL-ID         PIC X(10) VALUE SPACES.
015900 77  WS-LABEL-COUNT           PIC S9(07) COMP VALUE ZERO.
016000 77  WS-RESULT-VALUE          PIC S9(4)V999 COMP-3 VALUE ZERO.
016100
016200 01  WS-CUR-KW-WORK.
016300     05  WS-CUR-KW-COUNT      PIC S9(02) COMP VALUE ZERO.
016400     05  WS-CUR-KW-ENTRY  OCCURS 6 TIMES
016500                          INDEXED BY WS-KW-IDX  PIC X(24).
016600
016700 01  WS-SCAN-WORK.
016800     05  WS-KW-LEN            PIC S9(03) COMP VALUE ZERO.
016900     05  WS-SCAN-POS          PIC S9(03) COMP VALUE ZERO.
017000     05  WS-SCAN-LIMIT        PIC S9(03) COMP VALUE ZERO.
017100     05  WS-FOUND-LINE-IDX    PIC S9(03) COMP VALUE ZERO.
017200     05  WS-FOUND-KW-START    PIC S9(03) COMP VALUE ZERO.
017300     05  WS-FOUND-KW-LEN      PIC S9(03) COMP VALUE ZERO.
017400     05  WS-SEG-START         PIC S9(03) COMP VALUE ZERO.
017500     05  WS-SEG-LEN2          PIC S9(03) COMP VALUE ZERO.
017600     05  WS-NEXT-LINE-IDX     PIC S9(03) COMP VALUE ZERO.
017700     05  WS-AFTER-POS         PIC S9(03) COMP VALUE ZERO.
017800
017900 01  WS-AFTER-KW-SEG          PIC X(80)   VALUE SPACES.
018000
018100 01  WS-AFTER-KW-CHAR-VIEW REDEFINES WS-AFTER-KW-SEG.
018200     05  WS-AFTER-KW-CHAR OCCURS 80 TIMES PIC X(1).
018300
018400 01  WS-ZERO-SCAN-TEXT        PIC X(80)   VALUE SPACES.
018500*    BYTE-AT-A-TIME VIEW FOR THE "0 G"/"O G"/"ZERO G" PATTERN
018600*    SCAN AT 710 -- SAME REDEFINES IDIOM AS WS-AFTER-KW-SEG ABOVE.
018700 01  WS-ZERO-SCAN-CHAR-VIEW REDEFINES WS-ZERO-SCAN-TEXT.
018800     05  WS-ZERO-SCAN-CHAR    PIC X(01)  OCCURS 80 TIMES.
018900
019000*---------------------------------------------------------------*
019100*  CALL PARAMETERS PASSED DOWN TO THE LBLSCAN NUMBER SCANNER.   *
019200*---------------------------------------------------------------*
019300 01  LBLSCAN-CALL-AREA.
019400     05  LS-SEGMENT           PIC X(80).
019500     05  LS-MODE              PIC X(01).
019600     05  LS-VALUE-OUT         PIC S9(4)V999 COMP-3.
019700     05  LS-FOUND-SW          PIC X(01).
019800*    "P" FOR PROTEIN/TOTAL FAT, "N" FOR CARB/FIBER/SUGAR, SET BY
019900*    EACH 4XX/5XX WRAPPER BELOW BEFORE IT CALLS 650 -- TELLS
020000*    LBLSCAN WHICH OCR CORRECTIONS ITS FIELD QUALIFIES FOR.        TKT0084
020100     05  LS-FIELD-CLASS       PIC X(01).
020200
020300 PROCEDURE DIVISION.
020400*---------------------------------------------------------------*
020500*  MAINLINE.  OPEN, PRIME THE FIRST READ, DRIVE THE CONTROL-    *
020600*  BREAK LOOP UNTIL EOF, WRITE THE SUMMARY, CLOSE.  SAME SHAPE  *
020700*  AS THE TREATMENT-SEARCH DRIVER THIS PROGRAM WAS BUILT FROM.  *
020800*---------------------------------------------------------------*
020900 000-HOUSEKEEPING.
021000     MOVE "000-HOUSEKEEPING" TO PARA-NAME.
021100     DISPLAY "******** BEGIN JOB LBLPARSE ********" UPON CONSOLE.
021200     PERFORM 800-OPEN-FILES THRU 800-EXIT.
021300     MOVE ZERO TO WS-LABEL-COUNT.
021400*    COUNTER FOR THE END-OF-JOB TALLY DISPLAYED BY
021500*    990-WRITE-SUMMARY.
021600     PERFORM 900-READ-LBLTXT THRU 900-EXIT.
021700     PERFORM 100-MAINLINE THRU 100-EXIT
021800         UNTIL NO-MORE-LABELS.
021900     PERFORM 990-WRITE-SUMMARY THRU 990-EXIT.
022000     PERFORM 850-CLOSE-FILES THRU 850-EXIT.
022100     DISPLAY "******** NORMAL END OF JOB LBLPARSE ********"
022200         UPON CONSOLE.
022300     STOP RUN.
022400
022500 100-MAINLINE.
022600*    CONTROL BREAK ON LABEL-ID -- GATHER EVERY LINE FOR ONE
022700*    LABEL, THEN RUN ALL SIX FIELD PARSES AGAINST THE GATHERED
022800*    LINES BEFORE MOVING ON TO THE NEXT LABEL.
022900     MOVE "100-MAINLINE" TO PARA-NAME.
023000     MOVE ZERO TO WS-LABEL-LINE-CT.
023100*    RESET THE WORKING LINE TABLE FOR THE NEW LABEL-ID BEFORE
023200*    THE ACCUMULATE LOOP BELOW STARTS FILLING IT AGAIN.
023300     MOVE LT-LABEL-ID TO WS-HOLD-LABEL-ID.
023400*    HOLD AREA DRIVES THE CONTROL-BREAK TEST IN THE PERFORM
023500*    UNTIL BELOW -- THE LOOP KEEPS READING UNTIL THE INCOMING
023600*    LABEL-ID NO LONGER MATCHES THIS LABEL'S.
023700     PERFORM 150-ACCUMULATE-LABEL-LINES THRU 150-EXIT
023800         UNTIL NO-MORE-LABELS
023900             OR LT-LABEL-ID NOT = WS-HOLD-LABEL-ID.
024000*    RUN THE SIX FIELD-PARSE WRAPPERS IN A FIXED ORDER -- THE
024100*    ORDER MATCHES THE COLUMN SEQUENCE ON LABEL-RESULT-RECORD.
024200     PERFORM 200-INIT-LABEL-RESULT THRU 200-EXIT.
024300     PERFORM 400-PARSE-PROTEIN   THRU 400-EXIT.
024400     PERFORM 420-PARSE-TOTAL-FAT THRU 420-EXIT.
024500     PERFORM 440-PARSE-CARB      THRU 440-EXIT.
024600     PERFORM 460-PARSE-FIBER     THRU 460-EXIT.
024700     PERFORM 480-PARSE-SUGAR     THRU 480-EXIT.
024800     PERFORM 500-PARSE-SERVINGS  THRU 500-EXIT.
024900     PERFORM 950-WRITE-RESULT    THRU 950-EXIT.
025000     ADD 1 TO WS-LABEL-COUNT.
025100 100-EXIT.
025200     EXIT.
025300
025400 150-ACCUMULATE-LABEL-LINES.
025500*    BLANK OCR LINES CARRY NO KEYWORDS AND ONLY WASTE A TABLE
025600*    SLOT, SO THEY ARE DROPPED HERE RATHER THAN STORED AND
025700*    SKIPPED LATER BY EVERY SEARCH PARAGRAPH.
025800     MOVE "150-ACCUMULATE-LABEL-LINES" TO PARA-NAME.
025900     IF LT-LINE-TEXT NOT = SPACES
026000         ADD 1 TO WS-LABEL-LINE-CT
026100         MOVE LT-LINE-TEXT TO WS-LABEL-LINE(WS-LABEL-LINE-CT)
026200         PERFORM 160-LOWERCASE-LINE THRU 160-EXIT
026300     END-IF.
026400     PERFORM 900-READ-LBLTXT THRU 900-EXIT.
026500 150-EXIT.
026600     EXIT.
026700
026800 160-LOWERCASE-LINE.
026900*    KEYWORD LISTS AND ALL THE P3/P5/P6 PATTERN LITERALS ARE
027000*    LOWERCASE, SO THE INPUT IS FOLDED HERE ONCE UP FRONT
027100*    RATHER THAN CASE-FOLDING EVERY COMPARE DOWNSTREAM.
027200     MOVE "160-LOWERCASE-LINE" TO PARA-NAME.
027300     INSPECT WS-LABEL-LINE(WS-LABEL-LINE-CT) CONVERTING
027400         "ABCDEFGHIJKLMNOPQRSTUVWXYZ"
027500         TO "abcdefghijklmnopqrstuvwxyz".
027600 160-EXIT.
027700     EXIT.
027800
027900 200-INIT-LABEL-RESULT.
028000*    P1 -- EVERY FIELD DEFAULTS TO 1.000 AND ONLY CHANGES IF A
028100*    KEYWORD LINE AND A USABLE VALUE ARE ACTUALLY FOUND.
028200     MOVE "200-INIT-LABEL-RESULT" TO PARA-NAME.
028300     MOVE WS-HOLD-LABEL-ID TO LR-LABEL-ID.
028400     MOVE 1.000 TO LR-PROTEIN-G.
028500     MOVE 1.000 TO LR-TOTAL-FAT-G.
028600     MOVE 1.000 TO LR-TOTAL-CARB-G.
028700     MOVE 1.000 TO LR-DIETARY-FIBER-G.
028800     MOVE 1.000 TO LR-TOTAL-SUGARS-G.
028900     MOVE 1.000 TO LR-SERVINGS.
029000 200-EXIT.
029100     EXIT.
029200
029300*---------------------------------------------------------------*
029400*  400/420/440/460/480/500 -- THE SIX FIELD-PARSE WRAPPERS.     *
029500*  EACH ONE LOADS ITS OWN KEYWORD LIST (P2) INTO THE SHARED     *
029600*  WS-CUR-KW-ENTRY BUFFER, FINDS THE KEYWORD LINE, THEN RUNS    *
029700*  P3/P4 THROUGH LBLSCAN.                                       *
029800*---------------------------------------------------------------*
029900 400-PARSE-PROTEIN.
030000     MOVE "400-PARSE-PROTEIN" TO PARA-NAME.
030100     MOVE WS-KW-PROTEIN-ENTRY(1) TO WS-CUR-KW-ENTRY(1).
030200     MOVE WS-KW-PROTEIN-ENTRY(2) TO WS-CUR-KW-ENTRY(2).
030300     MOVE WS-KW-PROTEIN-ENTRY(3) TO WS-CUR-KW-ENTRY(3).
030400*    ONLY ONE ENGLISH/SPANISH SPELLING PAIR FOR PROTEIN, SO THE
030500*    KEYWORD LIST IS THE SHORTEST OF THE SIX -- JUST 3 ENTRIES.
030600     MOVE 3 TO WS-CUR-KW-COUNT.
030700*    PROTEIN IS NOT ELIGIBLE FOR THE TRAILING-ZERO OCR FIX --
030800*    SEE THE LS-FIELD-CLASS NOTE ON LBLSCAN-CALL-AREA ABOVE.       TKT0084
030900     MOVE "P" TO LS-FIELD-CLASS.
031000     MOVE 1.000 TO WS-RESULT-VALUE.
031100*    SEARCH THE GATHERED LABEL LINES FOR ONE OF THE THREE
031200*    KEYWORD SPELLINGS LOADED ABOVE.
031300     PERFORM 600-FIND-KEYWORD-LINE THRU 600-EXIT.
031400     PERFORM 650-EXTRACT-AND-SCAN  THRU 650-EXIT.
031500     MOVE WS-RESULT-VALUE TO LR-PROTEIN-G.
031600 400-EXIT.
031700     EXIT.
031800
031900 420-PARSE-TOTAL-FAT.
032000     MOVE "420-PARSE-TOTAL-FAT" TO PARA-NAME.
032100     MOVE WS-KW-TOTAL-FAT-ENTRY(1) TO WS-CUR-KW-ENTRY(1).
032200     MOVE WS-KW-TOTAL-FAT-ENTRY(2) TO WS-CUR-KW-ENTRY(2).
032300     MOVE WS-KW-TOTAL-FAT-ENTRY(3) TO WS-CUR-KW-ENTRY(3).
032400     MOVE WS-KW-TOTAL-FAT-ENTRY(4) TO WS-CUR-KW-ENTRY(4).
032500     MOVE WS-KW-TOTAL-FAT-ENTRY(5) TO WS-CUR-KW-ENTRY(5).
032600*    "TOTAL FAT"/"GRASA TOTAL" PLUS THE BARE "FAT"/"GRASA" OCR
032700*    VARIANTS -- 5 ENTRIES COVERS BOTH LANGUAGES.
032800     MOVE 5 TO WS-CUR-KW-COUNT.
032900*    SAME TRAILING-ZERO EXCLUSION AS PROTEIN -- TOTAL FAT IS THE
033000*    OTHER FIELD THAT RULE WAS NEVER MEANT TO TOUCH.               TKT0084
033100     MOVE "P" TO LS-FIELD-CLASS.
033200     MOVE 1.000 TO WS-RESULT-VALUE.
033300*    SAME TWO-STEP SEARCH AS 400-PARSE-PROTEIN ABOVE.
033400     PERFORM 600-FIND-KEYWORD-LINE THRU 600-EXIT.
033500     PERFORM 650-EXTRACT-AND-SCAN  THRU 650-EXIT.
033600     MOVE WS-RESULT-VALUE TO LR-TOTAL-FAT-G.
033700 420-EXIT.
033800     EXIT.
033900
034000 440-PARSE-CARB.
034100     MOVE "440-PARSE-CARB" TO PARA-NAME.
034200     MOVE WS-KW-CARB-ENTRY(1) TO WS-CUR-KW-ENTRY(1).
034300     MOVE WS-KW-CARB-ENTRY(2) TO WS-CUR-KW-ENTRY(2).
034400     MOVE WS-KW-CARB-ENTRY(3) TO WS-CUR-KW-ENTRY(3).
034500     MOVE WS-KW-CARB-ENTRY(4) TO WS-CUR-KW-ENTRY(4).
034600*    "TOTAL CARBOHYDRATE"/"CARBOHIDRATOS TOTALES" AND THE SHORTER
034700*    "CARBOHYDRATE"/"CARBOHIDRATO" FORMS -- 4 ENTRIES.
034800     MOVE 4 TO WS-CUR-KW-COUNT.
034900*    CARBOHYDRATE IS ONE OF THE THREE FIELDS THE TRAILING-ZERO
035000*    RULE WAS BUILT FOR -- GETS BOTH OCR CORRECTIONS.             TKT0084
035100     MOVE "N" TO LS-FIELD-CLASS.
035200     MOVE 1.000 TO WS-RESULT-VALUE.
035300*    SAME TWO-STEP SEARCH AGAIN.
035400     PERFORM 600-FIND-KEYWORD-LINE THRU 600-EXIT.
035500     PERFORM 650-EXTRACT-AND-SCAN  THRU 650-EXIT.
035600     MOVE WS-RESULT-VALUE TO LR-TOTAL-CARB-G.
035700 440-EXIT.
035800     EXIT.
035900
036000 460-PARSE-FIBER.
036100     MOVE "460-PARSE-FIBER" TO PARA-NAME.
036200     MOVE WS-KW-FIBER-ENTRY(1) TO WS-CUR-KW-ENTRY(1).
036300     MOVE WS-KW-FIBER-ENTRY(2) TO WS-CUR-KW-ENTRY(2).
036400     MOVE WS-KW-FIBER-ENTRY(3) TO WS-CUR-KW-ENTRY(3).
036500     MOVE WS-KW-FIBER-ENTRY(4) TO WS-CUR-KW-ENTRY(4).
036600     MOVE WS-KW-FIBER-ENTRY(5) TO WS-CUR-KW-ENTRY(5).
036700     MOVE WS-KW-FIBER-ENTRY(6) TO WS-CUR-KW-ENTRY(6).
036800*    "DIETARY FIBER"/"FIBRA DIETETICA" PLUS BARE "FIBER"/"FIBRA"
036900*    AND THE ACCENT-DROPPED "DIETETICA" OCR VARIANT -- 6 ENTRIES.
037000     MOVE 6 TO WS-CUR-KW-COUNT.
037100*    DIETARY FIBER ALSO QUALIFIES FOR THE TRAILING-ZERO FIX.      TKT0084
037200     MOVE "N" TO LS-FIELD-CLASS.
037300     MOVE 1.000 TO WS-RESULT-VALUE.
037400*    SAME TWO-STEP SEARCH AGAIN.
037500     PERFORM 600-FIND-KEYWORD-LINE THRU 600-EXIT.
037600     PERFORM 650-EXTRACT-AND-SCAN  THRU 650-EXIT.
037700     MOVE WS-RESULT-VALUE TO LR-DIETARY-FIBER-G.
037800 460-EXIT.
037900     EXIT.
038000
038100 480-PARSE-SUGAR.
038200     MOVE "480-PARSE-SUGAR" TO PARA-NAME.
038300*    PRIORITY PASS -- "TOTAL SUGARS"/"AZUCARES TOTALES" ONLY.
038400     MOVE WS-KW-SUGAR-PRI-ENTRY(1) TO WS-CUR-KW-ENTRY(1).
038500     MOVE WS-KW-SUGAR-PRI-ENTRY(2) TO WS-CUR-KW-ENTRY(2).
038600     MOVE 2 TO WS-CUR-KW-COUNT.
038700*    TOTAL SUGARS IS THE THIRD OF THE TRAILING-ZERO FIELDS.       TKT0084
038800     MOVE "N" TO LS-FIELD-CLASS.
038900     MOVE 1.000 TO WS-RESULT-VALUE.
039000     PERFORM 600-FIND-KEYWORD-LINE THRU 600-EXIT.
039100     IF WS-KW-FOUND-SW = "N"
039200*        PRIORITY PASS CAME UP EMPTY -- FALL BACK TO THE
039300*        GENERAL SUGAR KEYWORD LIST.
039400         MOVE WS-KW-SUGAR-GEN-ENTRY(1) TO WS-CUR-KW-ENTRY(1)
039500         MOVE WS-KW-SUGAR-GEN-ENTRY(2) TO WS-CUR-KW-ENTRY(2)
039600         MOVE WS-KW-SUGAR-GEN-ENTRY(3) TO WS-CUR-KW-ENTRY(3)
039700         MOVE WS-KW-SUGAR-GEN-ENTRY(4) TO WS-CUR-KW-ENTRY(4)
039800         MOVE 4 TO WS-CUR-KW-COUNT
039900         PERFORM 600-FIND-KEYWORD-LINE THRU 600-EXIT
040000     END-IF.
040100     PERFORM 650-EXTRACT-AND-SCAN THRU 650-EXIT.
040200     MOVE WS-RESULT-VALUE TO LR-TOTAL-SUGARS-G.
040300 480-EXIT.
040400     EXIT.
040500
040600 500-PARSE-SERVINGS.
040700*    SERVINGS RUNS P3 IN SERVINGS MODE OVER THE WHOLE KEYWORD
040800*    LINE, NOT JUST THE TEXT AFTER THE KEYWORD -- THE SERVING
040900*    COUNT ON THESE LABELS SITS ON EITHER SIDE OF THE PHRASE.
041000     MOVE "500-PARSE-SERVINGS" TO PARA-NAME.
041100     MOVE WS-KW-SERVINGS-ENTRY(1) TO WS-CUR-KW-ENTRY(1).
041200     MOVE WS-KW-SERVINGS-ENTRY(2) TO WS-CUR-KW-ENTRY(2).
041300     MOVE 2 TO WS-CUR-KW-COUNT.
041400     MOVE 1.000 TO WS-RESULT-VALUE.
041500     PERFORM 600-FIND-KEYWORD-LINE THRU 600-EXIT.
041600     IF WS-KW-FOUND-SW = "Y"
041700*    WHOLE-LINE TEXT GOES STRAIGHT TO LBLSCAN -- NO AFTER-
041800*    KEYWORD SEGMENT SPLIT, UNLIKE THE GRAM-FIELD WRAPPERS.
041900         MOVE WS-LABEL-LINE(WS-FOUND-LINE-IDX) TO LS-SEGMENT
042000         MOVE "S" TO LS-MODE
042100*        LS-MODE OF "S" ALREADY TELLS LBLSCAN TO SKIP BOTH
042200*        TRAILING-DIGIT CORRECTIONS -- A SERVING COUNT IS NEVER
042300*        A GRAM WEIGHT -- BUT THE LINKAGE ITEM STILL NEEDS A
042400*        VALUE MOVED INTO IT ON EVERY CALL.                       TKT0084
042500         MOVE "S" TO LS-FIELD-CLASS
042600         CALL "LBLSCAN" USING LS-SEGMENT, LS-MODE, LS-VALUE-OUT,
042700             LS-FOUND-SW, LS-FIELD-CLASS
042800         IF LS-FOUND-SW = "Y"
042900             MOVE LS-VALUE-OUT TO WS-RESULT-VALUE
043000         END-IF
043100     END-IF.
043200     MOVE WS-RESULT-VALUE TO LR-SERVINGS.
043300 500-EXIT.
043400     EXIT.
043500
043600*---------------------------------------------------------------*
043700*  600/605/607 -- FIRST LINE CONTAINING ANY CURRENT-FIELD       *
043800*  KEYWORD WINS; WITHIN A LINE THE KEYWORDS ARE TRIED IN        *
043900*  LISTED ORDER.  REWORKED TKT-0082 OFF A PAIR OF NESTED        *
044000*  INLINE PERFORM/END-PERFORM BLOCKS -- 605 IS NOW THE          *
044100*  PER-LINE BODY AND 607 THE PER-KEYWORD BODY, EACH DRIVEN BY   *
044200*  ITS OWN OUT-OF-LINE PERFORM...THRU.                          *
044300*---------------------------------------------------------------*
044400 600-FIND-KEYWORD-LINE.
044500     MOVE "600-FIND-KEYWORD-LINE" TO PARA-NAME.
044600*    RESET THE FOUND SWITCH BEFORE EVERY SEARCH -- A STALE
044700*    "Y" FROM THE LAST FIELD WOULD SHORT-CIRCUIT THIS ONE.
044800     MOVE "N" TO WS-KW-FOUND-SW.
044900     PERFORM 605-SCAN-ONE-LINE THRU 605-EXIT
045000         VARYING WS-LINE-IDX FROM 1 BY 1
045100         UNTIL WS-LINE-IDX > WS-LABEL-LINE-CT
045200             OR WS-KW-FOUND-SW = "Y".
045300 600-EXIT.
045400     EXIT.
045500
045600 605-SCAN-ONE-LINE.
045700*    ONE ITERATION PER KEYWORD IN THE CURRENT FIELD'S LIST.
045800     PERFORM 607-TRY-ONE-KEYWORD THRU 607-EXIT
045900         VARYING WS-KW-IDX FROM 1 BY 1
046000         UNTIL WS-KW-IDX > WS-CUR-KW-COUNT
046100             OR WS-KW-FOUND-SW = "Y".
046200 605-EXIT.
046300     EXIT.
046400
046500 607-TRY-ONE-KEYWORD.
046600     PERFORM 610-KEYWORD-LENGTH THRU 610-EXIT.
046700     PERFORM 620-SCAN-LINE-FOR-KEYWORD THRU 620-EXIT.
046800 607-EXIT.
046900     EXIT.
047000
047100 610-KEYWORD-LENGTH.
047200*    THE KEYWORD LITERAL TABLE ENTRIES ARE SPACE-PADDED TO
047300*    24 CHARACTERS -- TRIM BACK TO THE REAL KEYWORD LENGTH.
047400     MOVE "610-KEYWORD-LENGTH" TO PARA-NAME.
047500     MOVE 24 TO WS-KW-LEN.
047600     PERFORM 615-TRIM-ONE-TRAILING-SPACE THRU 615-EXIT
047700         UNTIL WS-KW-LEN = 0
047800             OR WS-CUR-KW-ENTRY(WS-KW-IDX)(WS-KW-LEN:1)
047900                 NOT = SPACE.
048000 610-EXIT.
048100     EXIT.
048200
048300 615-TRIM-ONE-TRAILING-SPACE.
048400*    BODY IS A SINGLE STATEMENT -- KEPT AS AN OUT-OF-LINE
048500*    PARAGRAPH SO THE DRIVING PERFORM ABOVE NEVER NEEDS AN
048600*    INLINE END-PERFORM.
048700     SUBTRACT 1 FROM WS-KW-LEN.
048800 615-EXIT.
048900     EXIT.
049000
049100 620-SCAN-LINE-FOR-KEYWORD.
049200     MOVE "620-SCAN-LINE-FOR-KEYWORD" TO PARA-NAME.
049300*    A ZERO-LENGTH KEYWORD CAN NEVER MATCH -- JUMP STRAIGHT
049400*    PAST THE SCAN RATHER THAN NESTING THE REST OF THIS
049500*    PARAGRAPH ONE MORE LEVEL DEEP.
049600     IF WS-KW-LEN = ZERO
049700         GO TO 620-EXIT
049800     END-IF.
049900     COMPUTE WS-SCAN-LIMIT = 81 - WS-KW-LEN.
050000*    A KEYWORD OF LENGTH WS-KW-LEN CANNOT START PAST THIS
050100*    POSITION IN AN 80-BYTE LINE.
050200     PERFORM 625-COMPARE-ONE-POSITION THRU 625-EXIT
050300         VARYING WS-SCAN-POS FROM 1 BY 1
050400         UNTIL WS-SCAN-POS > WS-SCAN-LIMIT
050500             OR WS-KW-FOUND-SW = "Y".
050600 620-EXIT.
050700     EXIT.
050800
050900 625-COMPARE-ONE-POSITION.
051000*    A NON-MATCH AT THIS POSITION IS NOT AN ERROR, JUST A MISS --
051100*    GO TO 625-EXIT AND LET THE OUTER PERFORM ADVANCE.
051200     IF WS-LABEL-LINE(WS-LINE-IDX)(WS-SCAN-POS:WS-KW-LEN)
051300             NOT = WS-CUR-KW-ENTRY(WS-KW-IDX)(1:WS-KW-LEN)
051400         GO TO 625-EXIT
051500     END-IF.
051600*    A MATCH STOPS THE SEARCH -- RECORD WHERE AND HOW LONG
051700*    THE KEYWORD RAN SO 650-EXTRACT-AND-SCAN CAN SPLIT THE
051800*    REST OF THE LINE OFF OF IT.
051900     SET WS-FOUND-LINE-IDX TO WS-LINE-IDX.
052000     MOVE WS-SCAN-POS TO WS-FOUND-KW-START.
052100     MOVE WS-KW-LEN   TO WS-FOUND-KW-LEN.
052200     MOVE "Y"         TO WS-KW-FOUND-SW.
052300 625-EXIT.
052400     EXIT.
052500
052600 650-EXTRACT-AND-SCAN.
052700*    P4 -- RUN LBLSCAN ON THE TEXT AFTER THE KEYWORD; IF NO
052800*    VALUE THERE, TRY THE ENTIRE NEXT LINE; IF STILL NOTHING,
052900*    FALL THROUGH TO THE P6 EXPLICIT-ZERO CHECK.
053000     MOVE "650-EXTRACT-AND-SCAN" TO PARA-NAME.
053100     IF WS-KW-FOUND-SW = "Y"
053200         MOVE SPACES TO WS-AFTER-KW-SEG
053300         COMPUTE WS-SEG-START =
053400             WS-FOUND-KW-START + WS-FOUND-KW-LEN
053500         IF WS-SEG-START <= 80
053600             COMPUTE WS-SEG-LEN2 = 81 - WS-SEG-START
053700             MOVE WS-LABEL-LINE(WS-FOUND-LINE-IDX)
053800                 (WS-SEG-START:WS-SEG-LEN2)
053900                 TO WS-AFTER-KW-SEG
054000         END-IF
054100*        AFTER-KEYWORD TEXT ALONE GOES TO LBLSCAN FIRST --
054200*        MOST VALUES SIT ON THE SAME LINE AS THEIR LABEL.
054300         MOVE WS-AFTER-KW-SEG TO LS-SEGMENT
054400         MOVE "G"             TO LS-MODE
054500         CALL "LBLSCAN" USING LS-SEGMENT, LS-MODE, LS-VALUE-OUT,
054600             LS-FOUND-SW, LS-FIELD-CLASS
054700         IF LS-FOUND-SW = "Y"
054800             MOVE LS-VALUE-OUT TO WS-RESULT-VALUE
054900         ELSE
055000*            AFTER-KEYWORD SEGMENT CAME UP EMPTY -- SOME OCR
055100*            SCANS PUT THE KEYWORD ON ITS OWN LINE AND THE
055200*            NUMBER ON THE NEXT.
055300             COMPUTE WS-NEXT-LINE-IDX = WS-FOUND-LINE-IDX + 1
055400             IF WS-NEXT-LINE-IDX <= WS-LABEL-LINE-CT
055500                 MOVE WS-LABEL-LINE(WS-NEXT-LINE-IDX)
055600                     TO LS-SEGMENT
055700                 CALL "LBLSCAN" USING LS-SEGMENT, LS-MODE,
055800                     LS-VALUE-OUT, LS-FOUND-SW, LS-FIELD-CLASS
055900                 IF LS-FOUND-SW = "Y"
056000                     MOVE LS-VALUE-OUT TO WS-RESULT-VALUE
056100                 ELSE
056200                     PERFORM 700-CHECK-EXPLICIT-ZERO THRU
056300                         700-EXIT
056400                 END-IF
056500             ELSE
056600                 PERFORM 700-CHECK-EXPLICIT-ZERO THRU 700-EXIT
056700             END-IF
056800         END-IF
056900     END-IF.
057000 650-EXIT.
057100     EXIT.
057200
057300*---------------------------------------------------------------*
057400*  700/710-713/720 -- P6 EXPLICIT-ZERO AND INSIGNIFICANT-SOURCE *
057500*  CHECKS.  THESE ONLY RUN WHEN LBLSCAN CAME BACK EMPTY-HANDED  *
057600*  ON BOTH THE AFTER-KEYWORD SEGMENT AND THE NEXT LINE.         *
057700*---------------------------------------------------------------*
057800 700-CHECK-EXPLICIT-ZERO.
057900*    CHECK THE AFTER-KEYWORD SEGMENT, THEN THE KEYWORD LINE,
058000*    THEN (ONLY IF THE SEGMENT WAS BLANK) THE NEXT LINE, FOR
058100*    "0 G"/"O G"/"ZERO G".  IF NONE OF THOSE HIT, CHECK FOR
058200*    "NOT A SIGNIFICANT SOURCE"/"INSIGNIFICANT SOURCE".
058300     MOVE "700-CHECK-EXPLICIT-ZERO" TO PARA-NAME.
058400     MOVE "N" TO WS-ZERO-PATTERN-SW.
058500     MOVE WS-AFTER-KW-SEG TO WS-ZERO-SCAN-TEXT.
058600     PERFORM 710-SCAN-FOR-ZERO-PATTERN THRU 710-EXIT.
058700     IF WS-ZERO-PATTERN-SW = "N"
058800         MOVE WS-LABEL-LINE(WS-FOUND-LINE-IDX)
058900             TO WS-ZERO-SCAN-TEXT
059000         PERFORM 710-SCAN-FOR-ZERO-PATTERN THRU 710-EXIT
059100     END-IF.
059200     IF WS-ZERO-PATTERN-SW = "N"
059300             AND WS-AFTER-KW-SEG = SPACES
059400*        ONLY FALL THROUGH TO THE NEXT LINE WHEN THE AFTER-
059500*        KEYWORD SEGMENT WAS EMPTY -- A NON-BLANK SEGMENT THAT
059600*        MISSED MEANS THE ZERO TEXT, IF ANY, IS NOT THERE.
059700         COMPUTE WS-NEXT-LINE-IDX = WS-FOUND-LINE-IDX + 1
059800         IF WS-NEXT-LINE-IDX <= WS-LABEL-LINE-CT
059900             MOVE WS-LABEL-LINE(WS-NEXT-LINE-IDX)
060000                 TO WS-ZERO-SCAN-TEXT
060100             PERFORM 710-SCAN-FOR-ZERO-PATTERN THRU 710-EXIT
060200         END-IF
060300     END-IF.
060400     IF WS-ZERO-PATTERN-SW = "Y"
060500         MOVE ZERO TO WS-RESULT-VALUE
060600     ELSE
060700         MOVE "N" TO WS-INSIG-SW
060800         MOVE WS-LABEL-LINE(WS-FOUND-LINE-IDX)
060900             TO WS-ZERO-SCAN-TEXT
061000         PERFORM 720-SCAN-FOR-INSIG-SOURCE THRU 720-EXIT
061100         IF WS-INSIG-SW = "N"
061200             COMPUTE WS-NEXT-LINE-IDX = WS-FOUND-LINE-IDX + 1
061300             IF WS-NEXT-LINE-IDX <= WS-LABEL-LINE-CT
061400                 MOVE WS-LABEL-LINE(WS-NEXT-LINE-IDX)
061500                     TO WS-ZERO-SCAN-TEXT
061600                 PERFORM 720-SCAN-FOR-INSIG-SOURCE THRU 720-EXIT
061700             END-IF
061800         END-IF
061900         IF WS-INSIG-SW = "Y"
062000             MOVE ZERO TO WS-RESULT-VALUE
062100         END-IF
062200     END-IF.
062300 700-EXIT.
062400     EXIT.
062500
062600 710-SCAN-FOR-ZERO-PATTERN.
062700     MOVE "710-SCAN-FOR-ZERO-PATTERN" TO PARA-NAME.
062800*    TRY EACH OF THE THREE SPELLED-OUT-ZERO PATTERNS IN TURN,
062900*    STOPPING AT THE FIRST HIT.
063000     PERFORM 711-TRY-PATTERN-0G THRU 711-EXIT.
063100     IF WS-ZERO-PATTERN-SW = "N"
063200         PERFORM 712-TRY-PATTERN-OG THRU 712-EXIT
063300     END-IF.
063400     IF WS-ZERO-PATTERN-SW = "N"
063500         PERFORM 713-TRY-PATTERN-ZEROG THRU 713-EXIT
063600     END-IF.
063700 710-EXIT.
063800     EXIT.
063900
064000 711-TRY-PATTERN-0G.
064100*    REWORKED TKT-0082 -- THE BODY PARAGRAPH 715 TESTS ONE
064200*    SCAN POSITION AND IS DRIVEN BY THE OUT-OF-LINE PERFORM
064300*    BELOW INSTEAD OF AN INLINE PERFORM/END-PERFORM.
064400     MOVE "711-TRY-PATTERN-0G" TO PARA-NAME.
064500     PERFORM 715-CHECK-0G-AT-POS THRU 715-EXIT
064600         VARYING WS-SCAN-POS FROM 1 BY 1
064700         UNTIL WS-SCAN-POS > 78 OR WS-ZERO-PATTERN-SW = "Y".
064800 711-EXIT.
064900     EXIT.
065000
065100 715-CHECK-0G-AT-POS.
065200*    A WORD-BOUNDARY CHECK IS NEEDED SO "10 G" DOES NOT FALSELY
065300*    MATCH ON ITS TRAILING "0 G" -- THE BYTE BEFORE THE MATCH
065400*    MUST BE A SPACE OR THE START OF THE SEGMENT.
065500     IF WS-ZERO-SCAN-TEXT(WS-SCAN-POS:3) NOT = "0 g"
065600         GO TO 715-EXIT
065700     END-IF.
065800*        NOT YET AT THE LITERAL'S LEFT EDGE -- TREAT START-OF-
065900*        SEGMENT THE SAME AS A LEADING SPACE.
066000     MOVE "N" TO WS-BOUND-OK-SW.
066100     IF WS-SCAN-POS = 1
066200         MOVE "Y" TO WS-BOUND-OK-SW
066300     ELSE
066400         IF WS-ZERO-SCAN-TEXT(WS-SCAN-POS - 1:1) = SPACE
066500             MOVE "Y" TO WS-BOUND-OK-SW
066600         END-IF
066700     END-IF.
066800     IF WS-BOUND-OK-SW = "N"
066900         GO TO 715-EXIT
067000     END-IF.
067100*        LITERAL MATCHED AND THE LEFT BOUNDARY IS CLEAN -- NOW
067200*        CHECK THE BYTE JUST PAST IT.
067300     COMPUTE WS-AFTER-POS = WS-SCAN-POS + 3.
067400     IF WS-AFTER-POS > 80
067500         MOVE "Y" TO WS-ZERO-PATTERN-SW
067600     ELSE
067700         IF WS-ZERO-SCAN-TEXT(WS-AFTER-POS:1) = SPACE
067800             MOVE "Y" TO WS-ZERO-PATTERN-SW
067900         END-IF
068000     END-IF.
068100 715-EXIT.
068200     EXIT.
068300
068400 712-TRY-PATTERN-OG.
068500*    SAME SHAPE AS 711/715 ABOVE -- WATCHES FOR THE OCR
068600*    MISREAD "O G" (LOWERCASE LETTER O) INSTEAD OF "0 G".
068700     MOVE "712-TRY-PATTERN-OG" TO PARA-NAME.
068800     PERFORM 716-CHECK-OG-AT-POS THRU 716-EXIT
068900         VARYING WS-SCAN-POS FROM 1 BY 1
069000         UNTIL WS-SCAN-POS > 78 OR WS-ZERO-PATTERN-SW = "Y".
069100 712-EXIT.
069200     EXIT.
069300
069400 716-CHECK-OG-AT-POS.
069500*    SAME WORD-BOUNDARY LOGIC AS 715 ABOVE -- THE ONLY CHANGE IS
069600*    THE LITERAL BEING MATCHED.
069700     IF WS-ZERO-SCAN-TEXT(WS-SCAN-POS:3) NOT = "o g"
069800         GO TO 716-EXIT
069900     END-IF.
070000*        SAME BOUNDARY LOGIC AS 715.
070100     MOVE "N" TO WS-BOUND-OK-SW.
070200     IF WS-SCAN-POS = 1
070300         MOVE "Y" TO WS-BOUND-OK-SW
070400     ELSE
070500         IF WS-ZERO-SCAN-TEXT(WS-SCAN-POS - 1:1) = SPACE
070600             MOVE "Y" TO WS-BOUND-OK-SW
070700         END-IF
070800     END-IF.
070900     IF WS-BOUND-OK-SW = "N"
071000         GO TO 716-EXIT
071100     END-IF.
071200*        SAME TRAILING-BOUNDARY CHECK AS 715.
071300     COMPUTE WS-AFTER-POS = WS-SCAN-POS + 3.
071400     IF WS-AFTER-POS > 80
071500         MOVE "Y" TO WS-ZERO-PATTERN-SW
071600     ELSE
071700         IF WS-ZERO-SCAN-TEXT(WS-AFTER-POS:1) = SPACE
071800             MOVE "Y" TO WS-ZERO-PATTERN-SW
071900         END-IF
072000     END-IF.
072100 716-EXIT.
072200     EXIT.
072300
072400 713-TRY-PATTERN-ZEROG.
072500*    SAME SHAPE AGAIN, FOR THE SPELLED-OUT WORD "ZERO G".  THE
072600*    78-POSITION BOUND ABOVE DROPS TO 75 HERE BECAUSE THE
072700*    MATCHED LITERAL IS SIX BYTES INSTEAD OF THREE.
072800     MOVE "713-TRY-PATTERN-ZEROG" TO PARA-NAME.
072900     PERFORM 717-CHECK-ZEROG-AT-POS THRU 717-EXIT
073000         VARYING WS-SCAN-POS FROM 1 BY 1
073100         UNTIL WS-SCAN-POS > 75 OR WS-ZERO-PATTERN-SW = "Y".
073200 713-EXIT.
073300     EXIT.
073400
073500 717-CHECK-ZEROG-AT-POS.
073600*    SAME WORD-BOUNDARY LOGIC AS 715/716 -- THE AFTER-POSITION
073700*    OFFSET IS 6 HERE SINCE "ZERO G" RUNS SIX BYTES, NOT THREE.
073800     IF WS-ZERO-SCAN-TEXT(WS-SCAN-POS:6) NOT = "zero g"
073900         GO TO 717-EXIT
074000     END-IF.
074100*        SAME BOUNDARY LOGIC AS 715/716.
074200     MOVE "N" TO WS-BOUND-OK-SW.
074300     IF WS-SCAN-POS = 1
074400         MOVE "Y" TO WS-BOUND-OK-SW
074500     ELSE
074600         IF WS-ZERO-SCAN-TEXT(WS-SCAN-POS - 1:1) = SPACE
074700             MOVE "Y" TO WS-BOUND-OK-SW
074800         END-IF
074900     END-IF.
075000     IF WS-BOUND-OK-SW = "N"
075100         GO TO 717-EXIT
075200     END-IF.
075300*        SAME TRAILING-BOUNDARY CHECK, OFFSET BY 6 BYTES.
075400     COMPUTE WS-AFTER-POS = WS-SCAN-POS + 6.
075500     IF WS-AFTER-POS > 80
075600         MOVE "Y" TO WS-ZERO-PATTERN-SW
075700     ELSE
075800         IF WS-ZERO-SCAN-TEXT(WS-AFTER-POS:1) = SPACE
075900             MOVE "Y" TO WS-ZERO-PATTERN-SW
076000         END-IF
076100     END-IF.
076200 717-EXIT.
076300     EXIT.
076400
076500 720-SCAN-FOR-INSIG-SOURCE.
076600*    TWO LITERALS, TWO PASSES -- "NOT A SIGNIFICANT SOURCE" IS
076700*    CHECKED FIRST SINCE IT IS THE MORE COMMON WORDING ON THE
076800*    DIVISION'S LABELS; "INSIGNIFICANT SOURCE" IS THE SHORTER
076900*    FORM SOME VENDORS PRINT INSTEAD.
077000     MOVE "720-SCAN-FOR-INSIG-SOURCE" TO PARA-NAME.
077100     PERFORM 722-CHECK-NOT-SIG-AT-POS THRU 722-EXIT
077200         VARYING WS-SCAN-POS FROM 1 BY 1
077300         UNTIL WS-SCAN-POS > 56 OR WS-INSIG-SW = "Y".
077400     IF WS-INSIG-SW = "Y"
077500*        FIRST LITERAL ALREADY HIT -- SKIP THE SECOND SCAN
077600*        ENTIRELY RATHER THAN RUNNING AN UNNEEDED PASS.
077700         GO TO 720-EXIT
077800     END-IF.
077900     PERFORM 724-CHECK-INSIG-AT-POS THRU 724-EXIT
078000         VARYING WS-SCAN-POS FROM 1 BY 1
078100         UNTIL WS-SCAN-POS > 60 OR WS-INSIG-SW = "Y".
078200 720-EXIT.
078300     EXIT.
078400
078500 722-CHECK-NOT-SIG-AT-POS.
078600*    NO WORD-BOUNDARY TEST NEEDED HERE -- THE 25-BYTE PHRASE IS
078700*    DISTINCTIVE ENOUGH ON ITS OWN.
078800     IF WS-ZERO-SCAN-TEXT(WS-SCAN-POS:25)
078900             = "not a significant source"
079000         MOVE "Y" TO WS-INSIG-SW
079100     END-IF.
079200 722-EXIT.
079300     EXIT.
079400
079500 724-CHECK-INSIG-AT-POS.
079600*    SAME AS 722 ABOVE, 21 BYTES FOR THE SHORTER WORDING.
079700     IF WS-ZERO-SCAN-TEXT(WS-SCAN-POS:21)
079800             = "insignificant source"
079900         MOVE "Y" TO WS-INSIG-SW
080000     END-IF.
080100 724-EXIT.
080200     EXIT.
080300
080400*---------------------------------------------------------------*
080500*  800/850/900/950/990 -- FILE HOUSEKEEPING.  SAME OPEN/CLOSE/  *
080600*  READ/ABEND SHAPE USED ACROSS EVERY PROGRAM IN THIS SYSTEM.   *
080700*---------------------------------------------------------------*
080800*    ABEND ON OPEN FAILURE -- NOTHING DOWNSTREAM CAN RUN
080900*    WITHOUT THE INPUT FILE.
081000 800-OPEN-FILES.
081100     MOVE "800-OPEN-FILES" TO PARA-NAME.
081200     OPEN INPUT  LABEL-TEXT.
081300     IF NOT LBLTXT-OK
081400         MOVE "LABEL-TEXT OPEN ERROR" TO ABEND-REASON
081500         MOVE WS-LBLTXT-STATUS        TO EXPECTED-VAL
081600         PERFORM 1000-ABEND-RTN THRU 1000-EXIT
081700     END-IF.
081800*    OUTPUT FILE OPEN FOLLOWS THE SAME ABEND-ON-FAILURE
081900*    PATTERN AS THE INPUT FILE ABOVE.
082000     OPEN OUTPUT LABEL-RESULT.
082100     IF NOT LBLRSLT-OK
082200         MOVE "LABEL-RESULT OPEN ERROR" TO ABEND-REASON
082300         MOVE WS-LBLRSLT-STATUS         TO EXPECTED-VAL
082400         PERFORM 1000-ABEND-RTN THRU 1000-EXIT
082500     END-IF.
082600     OPEN OUTPUT SYSOUT.
082700*    SYSOUT IS THE CONSOLE-IMAGE REPORT FILE -- NO STATUS TEST,
082800*    SAME AS EVERY OTHER PROGRAM IN THIS SYSTEM.
082900 800-EXIT.
083000     EXIT.
083100
083200*    CLOSE RUNS FOR ALL THREE FILES REGARDLESS OF WHICH ONE,
083300*    IF ANY, TRIPPED THE ABEND.
083400 850-CLOSE-FILES.
083500     MOVE "850-CLOSE-FILES" TO PARA-NAME.
083600     CLOSE LABEL-TEXT.
083700     CLOSE LABEL-RESULT.
083800     CLOSE SYSOUT.
083900*    NORMAL-END AND ABEND BOTH ROUTE THROUGH THIS SAME PARAGRAPH,
084000*    SO AN ABEND NEVER LEAVES A FILE OPEN BEHIND IT.
084100 850-EXIT.
084200     EXIT.
084300
084400*    PRIMED ONCE FROM 000-HOUSEKEEPING, THEN CALLED AGAIN AT
084500*    THE BOTTOM OF 150-ACCUMULATE-LABEL-LINES FOR EVERY LINE.
084600 900-READ-LBLTXT.
084700     MOVE "900-READ-LBLTXT" TO PARA-NAME.
084800     READ LABEL-TEXT
084900         AT END MOVE "Y" TO WS-LBLTXT-EOF-SW
085000     END-READ.
085100 900-EXIT.
085200     EXIT.
085300
085400 950-WRITE-RESULT.
085500     MOVE "950-WRITE-RESULT" TO PARA-NAME.
085600     WRITE LABEL-RESULT-RECORD.
085700*    ONE OUTPUT RECORD PER LABEL-ID, WRITTEN AFTER ALL SIX
085800*    FIELD PARSES FOR THAT LABEL HAVE RUN.
085900     IF NOT LBLRSLT-OK
086000         MOVE "LABEL-RESULT WRITE ERROR" TO ABEND-REASON
086100         MOVE WS-LBLRSLT-STATUS          TO EXPECTED-VAL
086200         PERFORM 1000-ABEND-RTN THRU 1000-EXIT
086300     END-IF.
086400 950-EXIT.
086500     EXIT.
086600
086700 990-WRITE-SUMMARY.
086800     MOVE "990-WRITE-SUMMARY" TO PARA-NAME.
086900     DISPLAY "** LABELS PROCESSED **" UPON CONSOLE.
087000     DISPLAY WS-LABEL-COUNT UPON CONSOLE.
087100 990-EXIT.
087200     EXIT.
087300
087400 1000-ABEND-RTN.
087500*    DIVIDE-BY-ZERO IS THE HOUSE WAY OF FORCING A NON-ZERO
087600*    RETURN CODE ON THIS COMPILER -- SEE CVABEND FOR WHY.
087700     MOVE "1000-ABEND-RTN" TO PARA-NAME.
087800     WRITE SYSOUT-REC FROM ABEND-REC.
087900     DISPLAY "*** ABNORMAL END OF JOB LBLPARSE ***" UPON CONSOLE.
088000     PERFORM 850-CLOSE-FILES THRU 850-EXIT.
088100     DIVIDE ZERO-VAL INTO ONE-VAL.
088200 1000-EXIT.
088300     EXIT.
